000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 14/01/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000500* APLICACION  : RECURSOS HUMANOS                                 *
000600* PROGRAMA    : RHCV1C01                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : CRIBADO AUTOMATICO DE CURRICULUMS CONTRA UNA     *
000900*             : VACANTE.  LEE EL PARAMETRO DE LA VACANTE         *
001000*             : (JOBREQS), LEE CADA CANDIDATO (CANDIDTS),        *
001100*             : EXTRAE DESTREZAS/EDUCACION/EXPERIENCIA/CONTACTO  *
001200*             : DEL TEXTO DEL CV, CALIFICA AL CANDIDATO EN LOS   *
001300*             : CUATRO COMPONENTES Y ESCRIBE UN REGISTRO DE      *
001400*             : RESULTADO (RESULTS) MAS UNA LINEA DE REPORTE     *
001500*             : COLUMNAR (RPTFILE) POR CANDIDATO.                *
001600* ARCHIVOS    : JOBREQS=E, CANDIDTS=E, RESULTS=S, RPTFILE=S      *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* ACCION (ES) : C=CRIBAR                                        *
001900* INSTALADO   : 14/01/2026                                       *
002000* BPM/RATIONAL: TCK-40871                                        *
002100* NOMBRE      : CRIBADO BATCH DE CURRICULUMS                     *
002200******************************************************************
002300*                   H I S T O R I A   D E   C A M B I O S        *
002400******************************************************************
002500* 14/01/2026  EDR  TCK-40871  VERSION INICIAL DEL PROGRAMA DE    *
002600*                             CRIBADO BATCH DE CV.               *
002700* 15/01/2026  EDR  TCK-40871  SE AGREGAN LOS SEIS CATALOGOS DE   *
002800*                             DESTREZAS (89 PALABRAS CLAVE).     *
002900* 19/01/2026  EDR  TCK-40871  SE AGREGA EXTRACTOR DE EDUCACION   *
003000*                             Y SU TABLA DE JERARQUIA.           *
003100* 20/01/2026  EDR  TCK-40871  SE AGREGA EXTRACTOR DE EXPERIENCIA *
003200*                             POR FRASE "N YEARS" Y POR RANGO DE *
003300*                             ANIOS (RESPALDO).                  *
003400* 21/01/2026  EDR  TCK-40871  SE AGREGA EXTRACTOR DE CONTACTO    *
003500*                             (CORREO, TELEFONO, LINKEDIN).      *
003600* 22/01/2026  EDR  TCK-40871  SE RECALCULA LRECL DE RESULTS A    *
003700*                             082 POSICIONES (VER RHRSLT).       *
003800* 23/01/2026  EDR  TCK-40871  SE AGREGA FILLER DE RESERVA A      *
003900*                             RESULTS (LRECL 090), VER RHRSLT.   *
004000* 23/01/2026  EDR  TCK-41005  SE RETIRA RELLENO QUE SE HABIA     *
004100*                             AGREGADO A CANDIDTS: NO TENIA      *
004200*                             DISCREPANCIA QUE JUSTIFICARA.      *
004300* 26/01/2026  EDR  TCK-40871  SE AGREGAN LOS CUATRO CALIFICADORES*
004400*                             DE COMPONENTE Y LA CALIFICACION    *
004500*                             GLOBAL CON RECOMENDACION.          *
004600* 28/01/2026  EDR  TCK-40871  SE AGREGA EL REPORTE COLUMNAR CON  *
004700*                             ENCABEZADOS Y BLOQUE DE TOTALES.   *
004800* 02/02/2026  EDR  TCK-41005  SE MARCAN COMO NO EVALUABLES LOS   *
004900*                             CV CON TEXTO MENOR A 50 CARACTERES*
005000* 04/02/2026  EDR  TCK-41006  CONTADORES/INDICES DE LOS          *
005100*                             EXTRACTORES PASAN A NIVEL 77, COMO *
005200*                             EN LOS DEMAS PROGRAMAS DEL AREA.   *
005300* 04/02/2026  EDR  TCK-41006  SE USA CLASE-LETRAS EN 219B PARA   *
005400*                             EL LIMITE DE PALABRA Y SE AGREGA   *
005500*                             TRAZA DE DEPURACION BAJO UPSI-0.   *
005600* 04/02/2026  EDR  TCK-41006  LOS PERFORM DEL 000-PRINCIPAL PASAN*
005700*                             A LA FORMA THRU xxx-E, EN VEZ DE   *
005800*                             DEJAR LOS EXIT SIN USO.            *
005900******************************************************************
006000       PROGRAM-ID.                    RHCV1C01.
006100       AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
006200       INSTALLATION.            RECURSOS HUMANOS - DEPTO SISTEMAS.
006300       DATE-WRITTEN.                  14/01/2026.
006400       DATE-COMPILED.                 14/01/2026.
006500       SECURITY.                      USO INTERNO DEPARTAMENTO DE
006600                                       RECURSOS HUMANOS.
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SPECIAL-NAMES.
007000           C01                   IS TOP-OF-FORM
007100           CLASS CLASE-LETRAS    IS "A" THRU "Z"
007200           UPSI-0 IS WKS-UPSI-DEPURA ON  STATUS IS MODO-DEPURACION
007300                                    OFF STATUS IS MODO-PRODUCCION.
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600******************************************************************
007700*              A R C H I V O S   D E   E N T R A D A
007800******************************************************************
007900           SELECT JOBREQS  ASSIGN   TO JOBREQS
008000                  ORGANIZATION      IS SEQUENTIAL
008100                  ACCESS MODE       IS SEQUENTIAL
008200                  FILE STATUS       IS FS-JOBREQS
008300                                        FSE-JOBREQS.
008400           SELECT CANDIDTS ASSIGN   TO CANDIDTS
008500                  ORGANIZATION      IS SEQUENTIAL
008600                  ACCESS MODE       IS SEQUENTIAL
008700                  FILE STATUS       IS FS-CANDIDTS
008800                                        FSE-CANDIDTS.
008900******************************************************************
009000*              A R C H I V O S   D E   S A L I D A
009100******************************************************************
009200           SELECT RESULTS  ASSIGN   TO RESULTS
009300                  ORGANIZATION      IS SEQUENTIAL
009400                  ACCESS MODE       IS SEQUENTIAL
009500                  FILE STATUS       IS FS-RESULTS
009600                                        FSE-RESULTS.
009700           SELECT RPTFILE  ASSIGN   TO RPTFILE
009800                  ORGANIZATION      IS LINE SEQUENTIAL
009900                  FILE STATUS       IS FS-RPTFILE.
010000       DATA DIVISION.
010100       FILE SECTION.
010200*1 -->PARAMETRO UNICO DE LA VACANTE A CRIBAR
010300       FD  JOBREQS
010400           RECORD CONTAINS 504 CHARACTERS.
010500           COPY RHJOBRQ.
010600*2 -->UN REGISTRO POR CANDIDATO, EN ORDEN DE LLEGADA
010700       FD  CANDIDTS
010800           RECORD CONTAINS 661 CHARACTERS.
010900           COPY RHCANDT.
011000*3 -->UN REGISTRO DE RESULTADO POR CANDIDATO EVALUADO
011100*     LRECL RECALCULADO A 090, VER HISTORIA DE CAMBIOS RHRSLT
011200       FD  RESULTS
011300           RECORD CONTAINS 90 CHARACTERS.
011400           COPY RHRSLT.
011500*4 -->REPORTE COLUMNAR DE CRIBADO, 132 COLUMNAS
011600       FD  RPTFILE
011700           RECORD CONTAINS 132 CHARACTERS.
011800       01  LIN-REPORTE                   PIC X(132).
011900
012000       WORKING-STORAGE SECTION.
012100******************************************************************
012200*               C A M P O S    D E    T R A B A J O              *
012300******************************************************************
012400       01  WKS-CAMPOS-DE-TRABAJO.
012500           02  WKS-PROGRAMA              PIC X(08)         VALUE
012600                                                       "RHCV1C01".
012700           02  WKS-FIN-ARCHIVOS       PIC 9(01)       VALUE ZEROS.
012800               88  WKS-END-CANDIDTS                       VALUE 1.
012900           02  WKS-SW-REG-EVALUABLE     PIC 9(01)     VALUE ZEROS.
013000               88  NO-EVALUABLE                           VALUE 1.
013100               88  SI-EVALUABLE                           VALUE 0.
013200******************************************************************
013300*        C O N T A D O R E S   D E L   R E P O R T E             *
013400******************************************************************
013500       01  WKS-CONTADOR-LEIDOS      PIC 9(06) COMP    VALUE ZEROS.
013600       01  WKS-CONTADOR-EVALUADOS   PIC 9(06) COMP    VALUE ZEROS.
013700       01 WKS-CONTADOR-NO-EVALUABLES  PIC 9(06) COMP  VALUE ZEROS.
013800       01  WKS-CTR-STRONG           PIC 9(06) COMP    VALUE ZEROS.
013900       01  WKS-CTR-GOOD             PIC 9(06) COMP    VALUE ZEROS.
014000       01  WKS-CTR-MODERATE         PIC 9(06) COMP    VALUE ZEROS.
014100       01  WKS-CTR-WEAK             PIC 9(06) COMP    VALUE ZEROS.
014200       01  WKS-SUMA-PORCENTAJES    PIC 9(08)V9 COMP-3 VALUE ZEROS.
014300       01  WKS-PROMEDIO-PORCENTAJE    PIC 9(03)V9     VALUE ZEROS.
014400       01  WKS-MASK-CONTADOR             PIC Z,ZZZ,ZZ9.
014500******************************************************************
014600*        C A T A L O G O   D E   D E S T R E Z A S               *
014700*        (6 CATEGORIAS, 89 PALABRAS CLAVE EN TOTAL)              *
014800******************************************************************
014900       01  WKS-CATALOGO-DESTREZAS.
015000*        CATALOGO DE DESTREZAS - PROGRAMMING (21)
015100           05  WKS-CAT-PROGRAMMING-LIT         PIC X(420) VALUE
015200               "PYTHON              JAVA                JAVA"
015300-    "SCRIPT          C++                 C#      "
015400-    "            PHP                 RUBY        "
015500-    "        GO                  SWIFT           "
015600-    "    KOTLIN              SCALA               "
015700-    "R                   MATLAB              SQL "
015800-    "                HTML                CSS     "
015900-    "            TYPESCRIPT          PERL        "
016000-    "        SHELL               BASH            "
016100-    "    POWERSHELL          ".
016200       05  WKS-CAT-PROGRAMMING REDEFINES WKS-CAT-PROGRAMMING-LIT.
016300               10  PRG-SKILL         PIC X(20) OCCURS 21 TIMES.
016400           05  WKS-CAT-PROGRAMMING-HIT   OCCURS 21 TIMES
016500                                   PIC 9(01) COMP VALUE ZEROS.
016600*        CATALOGO DE DESTREZAS - FRAMEWORKS (18)
016700           05  WKS-CAT-FRAMEWORKS-LIT          PIC X(360) VALUE
016800               "REACT               ANGULAR             VUE "
016900-    "                DJANGO              FLASK   "
017000-    "            SPRING              NODEJS      "
017100-    "        EXPRESS             LARAVEL         "
017200-    "    RAILS               TENSORFLOW          "
017300-    "PYTORCH             KERAS               SCIK"
017400-    "IT-LEARN        PANDAS              NUMPY   "
017500-    "            BOOTSTRAP           JQUERY      "
017600-    "        ".
017700       05  WKS-CAT-FRAMEWORKS REDEFINES WKS-CAT-FRAMEWORKS-LIT.
017800               10  FRM-SKILL         PIC X(20) OCCURS 18 TIMES.
017900           05  WKS-CAT-FRAMEWORKS-HIT   OCCURS 18 TIMES
018000                                   PIC 9(01) COMP VALUE ZEROS.
018100*        CATALOGO DE DESTREZAS - TOOLS (16)
018200           05  WKS-CAT-TOOLS-LIT               PIC X(320) VALUE
018300               "GIT                 DOCKER              KUBE"
018400-    "RNETES          JENKINS             ANSIBLE "
018500-    "            TERRAFORM           VAGRANT     "
018600-    "        MAVEN               GRADLE          "
018700-    "    NPM                 YARN                "
018800-    "WEBPACK             JIRA                CONF"
018900-    "LUENCE          SLACK               TRELLO  "
019000-    "            ".
019100           05  WKS-CAT-TOOLS REDEFINES WKS-CAT-TOOLS-LIT.
019200               10  TLS-SKILL         PIC X(20) OCCURS 16 TIMES.
019300           05  WKS-CAT-TOOLS-HIT   OCCURS 16 TIMES
019400                                   PIC 9(01) COMP VALUE ZEROS.
019500*        CATALOGO DE DESTREZAS - DATABASES (11)
019600           05  WKS-CAT-DATABASES-LIT           PIC X(220) VALUE
019700               "MYSQL               POSTGRESQL          MONG"
019800-    "ODB             ORACLE              REDIS   "
019900-    "            ELASTICSEARCH       SQLITE      "
020000-    "        CASSANDRA           DYNAMODB        "
020100-    "    NEO4J               INFLUXDB            ".
020200           05  WKS-CAT-DATABASES REDEFINES WKS-CAT-DATABASES-LIT.
020300               10  DBS-SKILL         PIC X(20) OCCURS 11 TIMES.
020400           05  WKS-CAT-DATABASES-HIT   OCCURS 11 TIMES
020500                                   PIC 9(01) COMP VALUE ZEROS.
020600*        CATALOGO DE DESTREZAS - CLOUD (11)
020700           05  WKS-CAT-CLOUD-LIT               PIC X(220) VALUE
020800               "AWS                 AZURE               GCP "
020900-    "                HEROKU              DIGITAL "
021000-    "OCEAN       LINODE              S3          "
021100-    "        EC2                 LAMBDA          "
021200-    "    CLOUDFORMATION      TERRAFORM           ".
021300           05  WKS-CAT-CLOUD REDEFINES WKS-CAT-CLOUD-LIT.
021400               10  CLD-SKILL         PIC X(20) OCCURS 11 TIMES.
021500           05  WKS-CAT-CLOUD-HIT   OCCURS 11 TIMES
021600                                   PIC 9(01) COMP VALUE ZEROS.
021700*        CATALOGO DE DESTREZAS - SOFT-SKILLS (12)
021800           05  WKS-CAT-SOFTSKILLS-LIT          PIC X(240) VALUE
021900               "LEADERSHIP          COMMUNICATION       TEAM"
022000-    "WORK            PROBLEM SOLVING     PROJECT "
022100-    "MANAGEMENT  AGILE               SCRUM       "
022200-    "        KANBAN              ANALYTICAL      "
022300-    "    CREATIVE            INNOVATIVE          "
022400-    "COLLABORATIVE       ".
022500       05  WKS-CAT-SOFTSKILLS REDEFINES WKS-CAT-SOFTSKILLS-LIT.
022600               10  SFT-SKILL         PIC X(20) OCCURS 12 TIMES.
022700           05  WKS-CAT-SOFTSKILLS-HIT   OCCURS 12 TIMES
022800                                   PIC 9(01) COMP VALUE ZEROS.
022900******************************************************************
023000*        T R A B A J O   D E   L O S   E X T R A C T O R E S     *
023100******************************************************************
023200       77  WKS-IDX-CAT              PIC 9(02) COMP    VALUE ZEROS.
023300       77  WKS-IDX-REQ              PIC 9(02) COMP    VALUE ZEROS.
023400       01  WKS-SKILL-NOMBRE        PIC X(20)         VALUE SPACES.
023500       01  WKS-SKILL-BUSCAR        PIC X(20)         VALUE SPACES.
023600       01  WKS-LONG-DESTREZA        PIC 9(02) COMP    VALUE ZEROS.
023700       77  WKS-POS                  PIC 9(03) COMP    VALUE ZEROS.
023800       77  WKS-POS-FIN              PIC 9(03) COMP    VALUE ZEROS.
023900       77  WKS-POS-SIG              PIC 9(03) COMP    VALUE ZEROS.
024000       77  WKS-POS-SCAN             PIC 9(03) COMP    VALUE ZEROS.
024100       01  WKS-SW-ENCONTRADA        PIC 9(01) COMP    VALUE ZEROS.
024200           88  DESTREZA-ENCONTRADA                        VALUE 1.
024300       01  WKS-SW-LIMITE-OK         PIC 9(01) COMP    VALUE ZEROS.
024400           88  LIMITE-PALABRA-OK                          VALUE 1.
024500       77  WKS-CARACTER-ANT         PIC X(01)         VALUE SPACE.
024600       77  WKS-CARACTER-SIG         PIC X(01)         VALUE SPACE.
024700       77  WKS-SW-SKILL-PRESENTE    PIC 9(01) COMP    VALUE ZEROS.
024800       77  WKS-CTR-REQ-PRESENTES    PIC 9(02) COMP    VALUE ZEROS.
024900       77  WKS-CTR-NICE-PRESENTES   PIC 9(02) COMP    VALUE ZEROS.
025000       01  WKS-HITS-PROGRAMMING     PIC 9(02) COMP    VALUE ZEROS.
025100       01  WKS-HITS-FRAMEWORKS      PIC 9(02) COMP    VALUE ZEROS.
025200       01  WKS-HITS-TOOLS           PIC 9(02) COMP    VALUE ZEROS.
025300       01  WKS-HITS-DATABASES       PIC 9(02) COMP    VALUE ZEROS.
025400       01  WKS-HITS-CLOUD           PIC 9(02) COMP    VALUE ZEROS.
025500       01  WKS-HITS-SOFTSKILLS      PIC 9(02) COMP    VALUE ZEROS.
025600       01  WKS-SKILLS-FOUND-TOTAL   PIC 9(03) COMP    VALUE ZEROS.
025700       01  WKS-CATEGORIAS-CON-HITS   PIC 9(01) COMP   VALUE ZEROS.
025800*        SUBCADENAS GENERICAS (EDUCACION / CONTACTO / LINKEDIN)
025900       01  WKS-PATRON-BUSCAR        PIC X(20)        VALUE SPACES.
026000       01  WKS-LONG-PATRON          PIC 9(02) COMP    VALUE ZEROS.
026100       01 WKS-SW-SUBCADENA-ENCONTRADA PIC 9(01) COMP  VALUE ZEROS.
026200           88  SUBCADENA-ENCONTRADA                       VALUE 1.
026300*        EDUCACION
026400       01  WKS-SW-TIENE-TITULO      PIC 9(01) COMP    VALUE ZEROS.
026500       01  WKS-EDUC-NIVEL-DETECTADO    PIC X(10)     VALUE SPACES.
026600       01  WKS-NIVEL-TEXTO         PIC X(10)         VALUE SPACES.
026700       01  WKS-RANGO-RESULT         PIC 9(01) COMP    VALUE ZEROS.
026800       01  WKS-RANGO-CANDIDATO      PIC 9(01) COMP    VALUE ZEROS.
026900       01  WKS-RANGO-REQUERIDO      PIC 9(01) COMP    VALUE ZEROS.
027000       01  WKS-RANGO-PREFERIDO      PIC 9(01) COMP    VALUE ZEROS.
027100       01  WKS-RANGO-DIVISOR        PIC 9(01) COMP    VALUE ZEROS.
027200*        EXPERIENCIA
027300       01  WKS-ANIOS-EXPERIENCIA      PIC 9(02)       VALUE ZEROS.
027400       01  WKS-POS-INICIO-DIGITOS   PIC 9(03) COMP    VALUE ZEROS.
027500       01  WKS-POS-FIN-DIGITOS      PIC 9(03) COMP    VALUE ZEROS.
027600       01  WKS-LONG-DIGITOS         PIC 9(01) COMP    VALUE ZEROS.
027700       01  WKS-POS-SUFIJO           PIC 9(03) COMP    VALUE ZEROS.
027800       01  WKS-VALOR-ANIOS-NUM       PIC 9(02)        VALUE ZEROS.
027900       01  WKS-SW-SUFIJO-ENCONTRADO  PIC 9(01) COMP   VALUE ZEROS.
028000       01  WKS-ANIO-ACTUAL           PIC 9(04) COMP    VALUE 2026.
028100       01  WKS-ANIO-INICIO-NUM       PIC 9(04)        VALUE ZEROS.
028200       01  WKS-ANIO-FIN-NUM         PIC 9(04)         VALUE ZEROS.
028300       01  WKS-RANGO-DURACION       PIC S9(04) COMP   VALUE ZEROS.
028400*        CONTACTO
028500       01  WKS-SW-EMAIL-PRESENTE    PIC 9(01) COMP    VALUE ZEROS.
028600       01  WKS-SW-TELEFONO-PRESENTE  PIC 9(01) COMP   VALUE ZEROS.
028700       01  WKS-SW-LINKEDIN-PRESENTE  PIC 9(01) COMP   VALUE ZEROS.
028800       01  WKS-CTR-DIGITOS-TEL      PIC 9(02) COMP    VALUE ZEROS.
028900******************************************************************
029000*        T R A B A J O   D E   L O S   C A L I F I C A D O R E S *
029100******************************************************************
029200       01  WKS-PUNTAJE-REQ            PIC S9V9(04) COMP-3 VALUE 0.
029300       01  WKS-PUNTAJE-NICE           PIC S9V9(04) COMP-3 VALUE 0.
029400       01  WKS-BONIF                  PIC S9V9(04) COMP-3 VALUE 0.
029500       01  WKS-PUNTAJE-CALIDAD        PIC S9V9(04) COMP-3 VALUE 0.
029600******************************************************************
029700*        A R E A   D E   F I L E   S T A T U S                  *
029800******************************************************************
029900       01  FS-JOBREQS               PIC 9(02)         VALUE ZEROS.
030000       01  FS-CANDIDTS              PIC 9(02)         VALUE ZEROS.
030100       01  FS-RESULTS               PIC 9(02)         VALUE ZEROS.
030200       01  FS-RPTFILE               PIC 9(02)         VALUE ZEROS.
030300*                VARIABLES DE FILE STATUS EXTENDED               *
030400       01  FSE-JOBREQS.
030500           02  FSE-RETURN           PIC S9(04) COMP-5 VALUE ZEROS.
030600           02  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE ZEROS.
030700           02  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE ZEROS.
030800       01  FSE-CANDIDTS.
030900           02  FSE-RETURN           PIC S9(04) COMP-5 VALUE ZEROS.
031000           02  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE ZEROS.
031100           02  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE ZEROS.
031200       01  FSE-RESULTS.
031300           02  FSE-RETURN           PIC S9(04) COMP-5 VALUE ZEROS.
031400           02  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE ZEROS.
031500           02  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE ZEROS.
031600* Variables de Rutina para control de File Status Extendido
031700       01  PROGRAMA                PIC X(08)         VALUE SPACES.
031800       01  ARCHIVO                 PIC X(08)         VALUE SPACES.
031900       01  ACCION                  PIC X(10)         VALUE SPACES.
032000       01  LLAVE                   PIC X(32)         VALUE SPACES.
032100       01  FS-CICLO                 PIC 9(02)         VALUE ZEROS.
032200******************************************************************
032300*        L I N E A S   D E L   R E P O R T E                     *
032400******************************************************************
032500       01  WKS-ENC-1.
032600           02  FILLER                     PIC X(40)   VALUE
032700               "CRIBADO DE CURRICULUMS - REPORTE FINAL  ".
032800           02  FILLER                 PIC X(10)   VALUE "FECHA: ".
032900           02  ENC1-FECHA                PIC X(10)   VALUE SPACES.
033000           02  FILLER                    PIC X(72)   VALUE SPACES.
033100       01  WKS-ENC-2.
033200           02  FILLER          PIC X(14)   VALUE "VACANTE     : ".
033300           02  ENC2-PUESTO               PIC X(30)   VALUE SPACES.
033400           02  FILLER                    PIC X(04)   VALUE SPACES.
033500           02  FILLER          PIC X(14)   VALUE "EMPRESA     : ".
033600           02  ENC2-EMPRESA              PIC X(30)   VALUE SPACES.
033700           02  FILLER                    PIC X(40)   VALUE SPACES.
033800       01  WKS-ENC-3.
033900           02  FILLER                PIC X(08)   VALUE "ID      ".
034000           02 FILLER PIC X(25)  VALUE "NOMBRE                   ".
034100           02  FILLER                 PIC X(07)   VALUE "DESTREZ".
034200           02  FILLER                 PIC X(07)   VALUE "EXPERIE".
034300           02  FILLER                 PIC X(07)   VALUE "EDUCACI".
034400           02  FILLER                 PIC X(07)   VALUE "CALIDAD".
034500           02  FILLER                 PIC X(07)   VALUE "GLOBAL%".
034600           02  FILLER                   PIC X(05)   VALUE "ANIOS".
034700           02  FILLER              PIC X(10)   VALUE "NIVEL-EDU ".
034800           02  FILLER                   PIC X(05)   VALUE "SKIL#".
034900           02  FILLER               PIC X(09)   VALUE "RECOMIEND".
035000           02  FILLER                    PIC X(35)   VALUE SPACES.
035100       01  WKS-DET-1.
035200           02  DET-ID                     PIC X(08).
035300           02  FILLER                     PIC X(01)   VALUE SPACE.
035400           02  DET-NOMBRE                 PIC X(25).
035500           02  FILLER                     PIC X(01)   VALUE SPACE.
035600           02  DET-DESTREZAS              PIC Z.9999.
035700           02  FILLER                     PIC X(01)   VALUE SPACE.
035800           02  DET-EXPERIENCIA            PIC Z.9999.
035900           02  FILLER                     PIC X(01)   VALUE SPACE.
036000           02  DET-EDUCACION              PIC Z.9999.
036100           02  FILLER                     PIC X(01)   VALUE SPACE.
036200           02  DET-CALIDAD                PIC Z.9999.
036300           02  FILLER                     PIC X(01)   VALUE SPACE.
036400           02  DET-GLOBAL-PCT             PIC ZZ9.9.
036500           02  FILLER                    PIC X(02)   VALUE SPACES.
036600           02  DET-ANIOS                  PIC Z9.
036700           02  FILLER                    PIC X(02)   VALUE SPACES.
036800           02  DET-NIVEL-EDUC             PIC X(10).
036900           02  FILLER                     PIC X(01)   VALUE SPACE.
037000           02  DET-SKILLS                 PIC ZZ9.
037100           02  FILLER                    PIC X(02)   VALUE SPACES.
037200           02  DET-RECOMENDACION          PIC X(09).
037300           02  FILLER                    PIC X(13)   VALUE SPACES.
037400       01  WKS-TOT-1.
037500           02  FILLER                     PIC X(40)  VALUE
037600               "TOTAL CANDIDATOS LEIDOS             : ".
037700           02  TOT-LEIDOS                 PIC ZZZ,ZZ9.
037800           02  FILLER                     PIC X(89)  VALUE SPACES.
037900       01  WKS-TOT-2.
038000           02  FILLER                     PIC X(40)  VALUE
038100               "TOTAL CANDIDATOS EVALUADOS          : ".
038200           02  TOT-EVALUADOS              PIC ZZZ,ZZ9.
038300           02  FILLER                     PIC X(89)  VALUE SPACES.
038400       01  WKS-TOT-3.
038500           02  FILLER                     PIC X(40)  VALUE
038600               "TOTAL REGISTROS NO EVALUABLES       : ".
038700           02  TOT-NOEVALUABLES           PIC ZZZ,ZZ9.
038800           02  FILLER                     PIC X(89)  VALUE SPACES.
038900       01  WKS-TOT-4.
039000           02  FILLER                     PIC X(40)  VALUE
039100               "CANDIDATOS BANDA STRONG  (FUERTE)    : ".
039200           02  TOT-STRONG                 PIC ZZZ,ZZ9.
039300           02  FILLER                     PIC X(89)  VALUE SPACES.
039400       01  WKS-TOT-5.
039500           02  FILLER                     PIC X(40)  VALUE
039600               "CANDIDATOS BANDA GOOD    (BUENO)     : ".
039700           02  TOT-GOOD                   PIC ZZZ,ZZ9.
039800           02  FILLER                     PIC X(89)  VALUE SPACES.
039900       01  WKS-TOT-6.
040000           02  FILLER                     PIC X(40)  VALUE
040100               "CANDIDATOS BANDA MODERATE(MODERADO)  : ".
040200           02  TOT-MODERATE               PIC ZZZ,ZZ9.
040300           02  FILLER                     PIC X(89)  VALUE SPACES.
040400       01  WKS-TOT-7.
040500           02  FILLER                     PIC X(40)  VALUE
040600               "CANDIDATOS BANDA WEAK    (DEBIL)     : ".
040700           02  TOT-WEAK                   PIC ZZZ,ZZ9.
040800           02  FILLER                     PIC X(89)  VALUE SPACES.
040900       01  WKS-TOT-8.
041000           02  FILLER                     PIC X(40)  VALUE
041100               "PROMEDIO PORCENTAJE GLOBAL (EVALUADOS): ".
041200           02  TOT-PROMEDIO               PIC ZZ9.9.
041300           02  FILLER                     PIC X(88)  VALUE SPACES.
041400       LINKAGE SECTION.
041500******************************************************************
041600       PROCEDURE DIVISION.
041700       000-PRINCIPAL SECTION.
041800           PERFORM 010-ABRIR-ARCHIVOS
041900              THRU 010-ABRIR-ARCHIVOS-E
042000           PERFORM 020-LEER-PARAMETROS
042100              THRU 020-LEER-PARAMETROS-E
042200           PERFORM 025-VALIDAR-PARAMETROS
042300              THRU 025-VALIDAR-PARAMETROS-E
042400           PERFORM 030-IMPRIMIR-ENCABEZADOS
042500              THRU 030-IMPRIMIR-ENCABEZADOS-E
042600           PERFORM 100-LEER-CANDIDATO
042700              THRU 100-LEER-CANDIDATO-E
042800           PERFORM 200-PROCESAR-CANDIDATO
042900              THRU 200-PROCESAR-CANDIDATO-E
043000              UNTIL WKS-END-CANDIDTS
043100           PERFORM 900-IMPRIMIR-TOTALES
043200              THRU 900-IMPRIMIR-TOTALES-E
043300           PERFORM 990-CERRAR-ARCHIVOS
043400              THRU 990-CERRAR-ARCHIVOS-E
043500           STOP RUN.
043600       000-PRINCIPAL-E. EXIT.
043700
043800*APERTURA Y VALIDACION FSE DE ARCHIVOS
043900       010-ABRIR-ARCHIVOS SECTION.
044000           OPEN INPUT  JOBREQS, CANDIDTS
044100           OPEN OUTPUT RESULTS, RPTFILE
044200
044300           IF FS-RPTFILE NOT = 0
044400         DISPLAY "***********************************************"
044500        DISPLAY "*   ERROR AL ABRIR EL ARCHIVO DE REPORTE       *"
044600         DISPLAY "***********************************************"
044700        DISPLAY "* FILE STATUS DEL ARCHIVO RPTFILE  : " FS-RPTFILE
044800              MOVE  91        TO RETURN-CODE
044900              PERFORM 990-CERRAR-ARCHIVOS
045000              STOP RUN
045100           END-IF
045200
045300           MOVE ZEROS    TO FS-CICLO
045400           MOVE 'OPEN'   TO ACCION
045500           MOVE SPACES   TO LLAVE
045600           MOVE WKS-PROGRAMA TO PROGRAMA
045700
045800           PERFORM 011-FILE-STATUS-EXTENDED
045900               VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 3
046000
046100           MOVE ZEROS    TO FS-CICLO.
046200       010-ABRIR-ARCHIVOS-E. EXIT.
046300
046400       011-FILE-STATUS-EXTENDED SECTION.
046500           EVALUATE FS-CICLO
046600              WHEN 1
046700                  IF FS-JOBREQS NOT EQUAL 0
046800                     MOVE 'JOBREQS'  TO ARCHIVO
046900                  CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
047000                                    LLAVE, FS-JOBREQS, FSE-JOBREQS
047100                 DISPLAY ">>> ALGO SALIO MAL AL ABRIR JOBREQS <<<"
047200                     MOVE  91        TO RETURN-CODE
047300                     PERFORM 990-CERRAR-ARCHIVOS
047400                     STOP RUN
047500                  END-IF
047600              WHEN 2
047700                  IF FS-CANDIDTS NOT EQUAL 0
047800                     MOVE 'CANDIDTS'  TO ARCHIVO
047900                  CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
048000                                  LLAVE, FS-CANDIDTS, FSE-CANDIDTS
048100                DISPLAY ">>> ALGO SALIO MAL AL ABRIR CANDIDTS <<<"
048200                     MOVE  91        TO RETURN-CODE
048300                     PERFORM 990-CERRAR-ARCHIVOS
048400                     STOP RUN
048500                  END-IF
048600              WHEN OTHER
048700                  IF FS-RESULTS NOT EQUAL 0
048800                     MOVE 'RESULTS'  TO ARCHIVO
048900                  CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
049000                                    LLAVE, FS-RESULTS, FSE-RESULTS
049100                 DISPLAY ">>> ALGO SALIO MAL AL ABRIR RESULTS <<<"
049200                     MOVE  91        TO RETURN-CODE
049300                     PERFORM 990-CERRAR-ARCHIVOS
049400                     STOP RUN
049500                  END-IF
049600           END-EVALUATE.
049700       011-FILE-STATUS-EXTENDED-E. EXIT.
049800
049900*LEE EL UNICO REGISTRO DE PARAMETROS DE LA VACANTE
050000       020-LEER-PARAMETROS SECTION.
050100           READ JOBREQS
050200                AT END
050300         DISPLAY "***********************************************"
050400        DISPLAY "*  NO SE ENCONTRO REGISTRO EN JOBREQS          *"
050500         DISPLAY "***********************************************"
050600                   MOVE  91        TO RETURN-CODE
050700                   PERFORM 990-CERRAR-ARCHIVOS
050800                   STOP RUN
050900           END-READ.
051000       020-LEER-PARAMETROS-E. EXIT.
051100
051200*VALIDA CUENTAS DE DESTREZAS Y CODIGOS DE EDUCACION DEL PARAMETRO
051300       025-VALIDAR-PARAMETROS SECTION.
051400           IF JR-REQ-SKILL-COUNT > 10 OR JR-NICE-SKILL-COUNT > 10
051500         DISPLAY "***********************************************"
051600        DISPLAY "*  CANTIDAD DE DESTREZAS DEL PARAMETRO INVALIDA*"
051700         DISPLAY "***********************************************"
051800              MOVE  91        TO RETURN-CODE
051900              PERFORM 990-CERRAR-ARCHIVOS
052000              STOP RUN
052100           END-IF
052200
052300           IF JR-REQ-EDUCATION NOT = "NONE"       AND
052400              JR-REQ-EDUCATION NOT = "ASSOCIATES" AND
052500              JR-REQ-EDUCATION NOT = "BACHELORS"  AND
052600              JR-REQ-EDUCATION NOT = "MASTERS"    AND
052700              JR-REQ-EDUCATION NOT = "PHD"        AND
052800              JR-REQ-EDUCATION NOT = SPACES
052900         DISPLAY "***********************************************"
053000        DISPLAY "*  CODIGO DE EDUCACION REQUERIDA INVALIDO      *"
053100         DISPLAY "***********************************************"
053200              MOVE  91        TO RETURN-CODE
053300              PERFORM 990-CERRAR-ARCHIVOS
053400              STOP RUN
053500           END-IF
053600
053700           IF JR-PREF-EDUCATION NOT = "NONE"       AND
053800              JR-PREF-EDUCATION NOT = "ASSOCIATES" AND
053900              JR-PREF-EDUCATION NOT = "BACHELORS"  AND
054000              JR-PREF-EDUCATION NOT = "MASTERS"    AND
054100              JR-PREF-EDUCATION NOT = "PHD"        AND
054200              JR-PREF-EDUCATION NOT = SPACES
054300         DISPLAY "***********************************************"
054400        DISPLAY "*  CODIGO DE EDUCACION PREFERIDA INVALIDO      *"
054500         DISPLAY "***********************************************"
054600              MOVE  91        TO RETURN-CODE
054700              PERFORM 990-CERRAR-ARCHIVOS
054800              STOP RUN
054900           END-IF.
055000       025-VALIDAR-PARAMETROS-E. EXIT.
055100
055200*ENCABEZADO DEL REPORTE COLUMNAR
055300       030-IMPRIMIR-ENCABEZADOS SECTION.
055400           MOVE  WKS-ANIO-ACTUAL       TO ENC1-FECHA
055500           WRITE LIN-REPORTE FROM WKS-ENC-1
055600                 AFTER ADVANCING C01
055700           MOVE  JR-JOB-TITLE          TO ENC2-PUESTO
055800           MOVE  JR-COMPANY-NAME       TO ENC2-EMPRESA
055900           WRITE LIN-REPORTE FROM WKS-ENC-2
056000                 AFTER ADVANCING 1 LINE
056100           WRITE LIN-REPORTE FROM WKS-ENC-3
056200                 AFTER ADVANCING 2 LINES.
056300       030-IMPRIMIR-ENCABEZADOS-E. EXIT.
056400
056500*LEE EL SIGUIENTE CANDIDATO EN ORDEN DE LLEGADA
056600       100-LEER-CANDIDATO SECTION.
056700           READ CANDIDTS
056800                AT END
056900                   SET WKS-END-CANDIDTS TO TRUE
057000                NOT AT END
057100                   CONTINUE
057200           END-READ.
057300       100-LEER-CANDIDATO-E. EXIT.
057400
057500*PROCESA UN CANDIDATO: EXTRACTORES, CALIFICADORES, ESCRITURA
057600       200-PROCESAR-CANDIDATO SECTION.
057700           ADD 1 TO WKS-CONTADOR-LEIDOS
057800           INITIALIZE REG-RESULTS
057900           MOVE CAND-ID      TO RES-ID
058000           MOVE CAND-NAME    TO RES-NAME
058100
058200           PERFORM 205-VALIDAR-LONGITUD-TEXTO
058300
058400           IF NO-EVALUABLE
058500              PERFORM 360-MARCAR-NO-EVALUABLE
058600           ELSE
058700              PERFORM 210-EXTRAER-DESTREZAS
058800              PERFORM 220-EXTRAER-EDUCACION
058900              PERFORM 230-EXTRAER-EXPERIENCIA
059000              PERFORM 240-EXTRAER-CONTACTO
059100              PERFORM 310-CALIFICAR-DESTREZAS
059200              PERFORM 320-CALIFICAR-EXPERIENCIA
059300              PERFORM 330-CALIFICAR-EDUCACION
059400              PERFORM 340-CALIFICAR-CALIDAD
059500              PERFORM 350-CALIFICAR-GLOBAL
059600              MOVE WKS-ANIOS-EXPERIENCIA     TO RES-TOTAL-YEARS
059700              MOVE WKS-EDUC-NIVEL-DETECTADO  TO RES-EDUC-LEVEL
059800              MOVE WKS-SKILLS-FOUND-TOTAL    TO RES-SKILLS-FOUND
059900              ADD 1 TO WKS-CONTADOR-EVALUADOS
060000              ADD RES-SCORE-PCT TO WKS-SUMA-PORCENTAJES
060100              EVALUATE RES-RECOMMEND
060200                 WHEN "S" ADD 1 TO WKS-CTR-STRONG
060300                 WHEN "G" ADD 1 TO WKS-CTR-GOOD
060400                 WHEN "M" ADD 1 TO WKS-CTR-MODERATE
060500                 WHEN "W" ADD 1 TO WKS-CTR-WEAK
060600              END-EVALUATE
060700           END-IF
060800
060900           PERFORM 400-ESCRIBIR-RESULTADO
061000           PERFORM 410-ESCRIBIR-DETALLE-RPT
061100           PERFORM 100-LEER-CANDIDATO.
061200       200-PROCESAR-CANDIDATO-E. EXIT.
061300
061400*UN CV CON MENOS DE 50 CARACTERES DE TEXTO NO ES EVALUABLE
061500       205-VALIDAR-LONGITUD-TEXTO SECTION.
061600           IF CAND-TEXT-LENGTH < 50
061700              SET NO-EVALUABLE TO TRUE
061800           ELSE
061900              SET SI-EVALUABLE TO TRUE
062000           END-IF.
062100       205-VALIDAR-LONGITUD-TEXTO-E. EXIT.
062200
062300******************************************************************
062400*               E X T R A C T O R   D E   D E S T R E Z A S      *
062500******************************************************************
062600       210-EXTRAER-DESTREZAS SECTION.
062700         INITIALIZE WKS-CAT-PROGRAMMING-HIT WKS-CAT-FRAMEWORKS-HIT
062800                      WKS-CAT-TOOLS-HIT      WKS-CAT-DATABASES-HIT
062900                      WKS-CAT-CLOUD-HIT     WKS-CAT-SOFTSKILLS-HIT
063000           MOVE ZEROS TO WKS-HITS-PROGRAMMING WKS-HITS-FRAMEWORKS
063100                         WKS-HITS-TOOLS        WKS-HITS-DATABASES
063200                         WKS-HITS-CLOUD        WKS-HITS-SOFTSKILLS
063300                    WKS-SKILLS-FOUND-TOTAL WKS-CATEGORIAS-CON-HITS
063400
063500           PERFORM 211-ESCANEAR-PROGRAMMING
063600            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 21
063700           PERFORM 212-ESCANEAR-FRAMEWORKS
063800            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 18
063900           PERFORM 213-ESCANEAR-TOOLS
064000            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 16
064100           PERFORM 214-ESCANEAR-DATABASES
064200            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 11
064300           PERFORM 215-ESCANEAR-CLOUD
064400            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 11
064500           PERFORM 216-ESCANEAR-SOFTSKILLS
064600            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 12
064700
064800       ADD WKS-HITS-PROGRAMMING WKS-HITS-FRAMEWORKS WKS-HITS-TOOLS
064900             WKS-HITS-DATABASES WKS-HITS-CLOUD WKS-HITS-SOFTSKILLS
065000               TO WKS-SKILLS-FOUND-TOTAL
065100
065200      IF WKS-HITS-PROGRAMMING > 0 ADD 1 TO WKS-CATEGORIAS-CON-HITS
065300           END-IF
065400       IF WKS-HITS-FRAMEWORKS > 0 ADD 1 TO WKS-CATEGORIAS-CON-HITS
065500           END-IF
065600           IF WKS-HITS-TOOLS  > 0 ADD 1 TO WKS-CATEGORIAS-CON-HITS
065700           END-IF
065800        IF WKS-HITS-DATABASES > 0 ADD 1 TO WKS-CATEGORIAS-CON-HITS
065900           END-IF
066000           IF WKS-HITS-CLOUD  > 0 ADD 1 TO WKS-CATEGORIAS-CON-HITS
066100           END-IF
066200       IF WKS-HITS-SOFTSKILLS > 0 ADD 1 TO WKS-CATEGORIAS-CON-HITS
066300           END-IF.
066400       210-EXTRAER-DESTREZAS-E. EXIT.
066500
066600       211-ESCANEAR-PROGRAMMING SECTION.
066700           MOVE PRG-SKILL(WKS-IDX-CAT)    TO WKS-SKILL-NOMBRE
066800           PERFORM 217-CALCULAR-LONGITUD-DESTREZA
066900           IF WKS-LONG-DESTREZA > 0
067000              PERFORM 219-BUSCAR-PALABRA-EN-TEXTO
067100              IF DESTREZA-ENCONTRADA
067200                 MOVE 1 TO WKS-CAT-PROGRAMMING-HIT(WKS-IDX-CAT)
067300                 ADD  1 TO WKS-HITS-PROGRAMMING
067400              END-IF
067500           END-IF.
067600       211-ESCANEAR-PROGRAMMING-E. EXIT.
067700
067800       212-ESCANEAR-FRAMEWORKS SECTION.
067900           MOVE FRM-SKILL(WKS-IDX-CAT)    TO WKS-SKILL-NOMBRE
068000           PERFORM 217-CALCULAR-LONGITUD-DESTREZA
068100           IF WKS-LONG-DESTREZA > 0
068200              PERFORM 219-BUSCAR-PALABRA-EN-TEXTO
068300              IF DESTREZA-ENCONTRADA
068400                 MOVE 1 TO WKS-CAT-FRAMEWORKS-HIT(WKS-IDX-CAT)
068500                 ADD  1 TO WKS-HITS-FRAMEWORKS
068600              END-IF
068700           END-IF.
068800       212-ESCANEAR-FRAMEWORKS-E. EXIT.
068900
069000       213-ESCANEAR-TOOLS SECTION.
069100           MOVE TLS-SKILL(WKS-IDX-CAT)    TO WKS-SKILL-NOMBRE
069200           PERFORM 217-CALCULAR-LONGITUD-DESTREZA
069300           IF WKS-LONG-DESTREZA > 0
069400              PERFORM 219-BUSCAR-PALABRA-EN-TEXTO
069500              IF DESTREZA-ENCONTRADA
069600                 MOVE 1 TO WKS-CAT-TOOLS-HIT(WKS-IDX-CAT)
069700                 ADD  1 TO WKS-HITS-TOOLS
069800              END-IF
069900           END-IF.
070000       213-ESCANEAR-TOOLS-E. EXIT.
070100
070200       214-ESCANEAR-DATABASES SECTION.
070300           MOVE DBS-SKILL(WKS-IDX-CAT)    TO WKS-SKILL-NOMBRE
070400           PERFORM 217-CALCULAR-LONGITUD-DESTREZA
070500           IF WKS-LONG-DESTREZA > 0
070600              PERFORM 219-BUSCAR-PALABRA-EN-TEXTO
070700              IF DESTREZA-ENCONTRADA
070800                 MOVE 1 TO WKS-CAT-DATABASES-HIT(WKS-IDX-CAT)
070900                 ADD  1 TO WKS-HITS-DATABASES
071000              END-IF
071100           END-IF.
071200       214-ESCANEAR-DATABASES-E. EXIT.
071300
071400       215-ESCANEAR-CLOUD SECTION.
071500           MOVE CLD-SKILL(WKS-IDX-CAT)    TO WKS-SKILL-NOMBRE
071600           PERFORM 217-CALCULAR-LONGITUD-DESTREZA
071700           IF WKS-LONG-DESTREZA > 0
071800              PERFORM 219-BUSCAR-PALABRA-EN-TEXTO
071900              IF DESTREZA-ENCONTRADA
072000                 MOVE 1 TO WKS-CAT-CLOUD-HIT(WKS-IDX-CAT)
072100                 ADD  1 TO WKS-HITS-CLOUD
072200              END-IF
072300           END-IF.
072400       215-ESCANEAR-CLOUD-E. EXIT.
072500
072600       216-ESCANEAR-SOFTSKILLS SECTION.
072700           MOVE SFT-SKILL(WKS-IDX-CAT)    TO WKS-SKILL-NOMBRE
072800           PERFORM 217-CALCULAR-LONGITUD-DESTREZA
072900           IF WKS-LONG-DESTREZA > 0
073000              PERFORM 219-BUSCAR-PALABRA-EN-TEXTO
073100              IF DESTREZA-ENCONTRADA
073200                 MOVE 1 TO WKS-CAT-SOFTSKILLS-HIT(WKS-IDX-CAT)
073300                 ADD  1 TO WKS-HITS-SOFTSKILLS
073400              END-IF
073500           END-IF.
073600       216-ESCANEAR-SOFTSKILLS-E. EXIT.
073700
073800*CALCULA LA LONGITUD REAL (SIN RELLENO) DE WKS-SKILL-NOMBRE
073900       217-CALCULAR-LONGITUD-DESTREZA SECTION.
074000           MOVE 20 TO WKS-LONG-DESTREZA
074100           PERFORM 218-RESTAR-UN-ESPACIO
074200              UNTIL WKS-LONG-DESTREZA = 0 OR
074300                WKS-SKILL-NOMBRE(WKS-LONG-DESTREZA:1) NOT = SPACE.
074400       217-CALCULAR-LONGITUD-DESTREZA-E. EXIT.
074500
074600       218-RESTAR-UN-ESPACIO SECTION.
074700           SUBTRACT 1 FROM WKS-LONG-DESTREZA.
074800       218-RESTAR-UN-ESPACIO-E. EXIT.
074900
075000*BUSCA WKS-SKILL-NOMBRE COMO PALABRA COMPLETA EN EL TEXTO DEL CV
075100       219-BUSCAR-PALABRA-EN-TEXTO SECTION.
075200           MOVE 0 TO WKS-SW-ENCONTRADA
075300           COMPUTE WKS-POS-FIN = 600 - WKS-LONG-DESTREZA + 1
075400           IF WKS-POS-FIN > 0
075500              PERFORM 219A-PROBAR-UNA-POSICION
075600                 VARYING WKS-POS FROM 1 BY 1
075700                UNTIL WKS-POS > WKS-POS-FIN OR DESTREZA-ENCONTRADA
075800           END-IF.
075900       219-BUSCAR-PALABRA-EN-TEXTO-E. EXIT.
076000
076100       219A-PROBAR-UNA-POSICION SECTION.
076200           IF CAND-RESUME-TEXT(WKS-POS:WKS-LONG-DESTREZA) =
076300              WKS-SKILL-NOMBRE(1:WKS-LONG-DESTREZA)
076400              PERFORM 219B-VERIFICAR-LIMITE-PALABRA
076500              IF LIMITE-PALABRA-OK
076600                 MOVE 1 TO WKS-SW-ENCONTRADA
076700              END-IF
076800           END-IF.
076900       219A-PROBAR-UNA-POSICION-E. EXIT.
077000
077100*VERIFICA QUE LOS CARACTERES ADYACENTES NO SEAN ALFANUMERICOS,
077200*PARA QUE LA DESTREZA NO VENGA EMBEBIDA EN UNA PALABRA MAYOR
077300       219B-VERIFICAR-LIMITE-PALABRA SECTION.
077400           MOVE 1 TO WKS-SW-LIMITE-OK
077500           IF WKS-POS > 1
077600          MOVE CAND-RESUME-TEXT(WKS-POS - 1:1) TO WKS-CARACTER-ANT
077700              IF WKS-CARACTER-ANT IS CLASE-LETRAS OR
077800                 WKS-CARACTER-ANT IS NUMERIC
077900                 MOVE 0 TO WKS-SW-LIMITE-OK
078000              END-IF
078100           END-IF
078200           IF WKS-SW-LIMITE-OK = 1
078300              COMPUTE WKS-POS-SIG = WKS-POS + WKS-LONG-DESTREZA
078400              IF WKS-POS-SIG <= 600
078500          MOVE CAND-RESUME-TEXT(WKS-POS-SIG:1) TO WKS-CARACTER-SIG
078600                 IF WKS-CARACTER-SIG IS CLASE-LETRAS OR
078700                    WKS-CARACTER-SIG IS NUMERIC
078800                    MOVE 0 TO WKS-SW-LIMITE-OK
078900                 END-IF
079000              END-IF
079100           END-IF
079200           IF MODO-DEPURACION
079300              DISPLAY 'RHCV1C01 - 219B LIMITE POS=' WKS-POS
079400                 ' OK=' WKS-SW-LIMITE-OK
079500           END-IF.
079600       219B-VERIFICAR-LIMITE-PALABRA-E. EXIT.
079700
079800******************************************************************
079900*               E X T R A C T O R   D E   E D U C A C I O N      *
080000******************************************************************
080100       220-EXTRAER-EDUCACION SECTION.
080200           PERFORM 222-DETECTAR-TITULO
080300           PERFORM 223-DETECTAR-NIVEL.
080400       220-EXTRAER-EDUCACION-E. EXIT.
080500
080600*HAY TITULO SI APARECE CUALQUIERA DE LAS 10 PALABRAS CLAVE
080700       222-DETECTAR-TITULO SECTION.
080800           MOVE 0 TO WKS-SW-TIENE-TITULO
080900
081000           MOVE "BACHELOR"  TO WKS-PATRON-BUSCAR
081100           MOVE 8           TO WKS-LONG-PATRON
081200           PERFORM 260-BUSCAR-SUBCADENA
081300      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
081400
081500           MOVE "MASTER"    TO WKS-PATRON-BUSCAR
081600           MOVE 6           TO WKS-LONG-PATRON
081700           PERFORM 260-BUSCAR-SUBCADENA
081800      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
081900
082000           MOVE "PHD"       TO WKS-PATRON-BUSCAR
082100           MOVE 3           TO WKS-LONG-PATRON
082200           PERFORM 260-BUSCAR-SUBCADENA
082300      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
082400
082500           MOVE "DOCTORATE" TO WKS-PATRON-BUSCAR
082600           MOVE 9           TO WKS-LONG-PATRON
082700           PERFORM 260-BUSCAR-SUBCADENA
082800      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
082900
083000           MOVE "DEGREE"    TO WKS-PATRON-BUSCAR
083100           MOVE 6           TO WKS-LONG-PATRON
083200           PERFORM 260-BUSCAR-SUBCADENA
083300      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
083400
083500           MOVE "DIPLOMA"   TO WKS-PATRON-BUSCAR
083600           MOVE 7           TO WKS-LONG-PATRON
083700           PERFORM 260-BUSCAR-SUBCADENA
083800      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
083900
084000           MOVE "UNIVERSITY" TO WKS-PATRON-BUSCAR
084100           MOVE 10           TO WKS-LONG-PATRON
084200           PERFORM 260-BUSCAR-SUBCADENA
084300      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
084400
084500           MOVE "COLLEGE"   TO WKS-PATRON-BUSCAR
084600           MOVE 7           TO WKS-LONG-PATRON
084700           PERFORM 260-BUSCAR-SUBCADENA
084800      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
084900
085000           MOVE "INSTITUTE" TO WKS-PATRON-BUSCAR
085100           MOVE 9           TO WKS-LONG-PATRON
085200           PERFORM 260-BUSCAR-SUBCADENA
085300      IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF
085400
085500           MOVE "SCHOOL"    TO WKS-PATRON-BUSCAR
085600           MOVE 6           TO WKS-LONG-PATRON
085700           PERFORM 260-BUSCAR-SUBCADENA
085800     IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-TIENE-TITULO END-IF.
085900       222-DETECTAR-TITULO-E. EXIT.
086000
086100*NIVEL MAS ALTO SEGUN ORDEN PHD/MASTERS/BACHELORS/ASSOCIATES
086200       223-DETECTAR-NIVEL SECTION.
086300           MOVE "NONE" TO WKS-EDUC-NIVEL-DETECTADO
086400
086500           MOVE "PHD"       TO WKS-PATRON-BUSCAR
086600           MOVE 3           TO WKS-LONG-PATRON
086700           PERFORM 260-BUSCAR-SUBCADENA
086800      MOVE WKS-SW-SUBCADENA-ENCONTRADA TO WKS-SW-SUFIJO-ENCONTRADO
086900           MOVE "PH.D"      TO WKS-PATRON-BUSCAR
087000           MOVE 4           TO WKS-LONG-PATRON
087100           PERFORM 260-BUSCAR-SUBCADENA
087200        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
087300           END-IF
087400           MOVE "DOCTORATE" TO WKS-PATRON-BUSCAR
087500           MOVE 9           TO WKS-LONG-PATRON
087600           PERFORM 260-BUSCAR-SUBCADENA
087700        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
087800           END-IF
087900
088000           IF WKS-SW-SUFIJO-ENCONTRADO = 1
088100              MOVE "PHD" TO WKS-EDUC-NIVEL-DETECTADO
088200           ELSE
088300              MOVE "MASTER"  TO WKS-PATRON-BUSCAR
088400              MOVE 6         TO WKS-LONG-PATRON
088500              PERFORM 260-BUSCAR-SUBCADENA
088600      MOVE WKS-SW-SUBCADENA-ENCONTRADA TO WKS-SW-SUFIJO-ENCONTRADO
088700              MOVE "MBA"     TO WKS-PATRON-BUSCAR
088800              MOVE 3         TO WKS-LONG-PATRON
088900              PERFORM 260-BUSCAR-SUBCADENA
089000        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
089100              END-IF
089200              MOVE "M.S"     TO WKS-PATRON-BUSCAR
089300              MOVE 3         TO WKS-LONG-PATRON
089400              PERFORM 260-BUSCAR-SUBCADENA
089500        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
089600              END-IF
089700              MOVE "M.A"     TO WKS-PATRON-BUSCAR
089800              MOVE 3         TO WKS-LONG-PATRON
089900              PERFORM 260-BUSCAR-SUBCADENA
090000        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
090100              END-IF
090200
090300              IF WKS-SW-SUFIJO-ENCONTRADO = 1
090400                 MOVE "MASTERS" TO WKS-EDUC-NIVEL-DETECTADO
090500              ELSE
090600                 MOVE "BACHELOR" TO WKS-PATRON-BUSCAR
090700                 MOVE 8          TO WKS-LONG-PATRON
090800                 PERFORM 260-BUSCAR-SUBCADENA
090900                 MOVE WKS-SW-SUBCADENA-ENCONTRADA TO
091000                      WKS-SW-SUFIJO-ENCONTRADO
091100                 MOVE "B.S"      TO WKS-PATRON-BUSCAR
091200                 MOVE 3          TO WKS-LONG-PATRON
091300                 PERFORM 260-BUSCAR-SUBCADENA
091400        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
091500                 END-IF
091600                 MOVE "B.A"      TO WKS-PATRON-BUSCAR
091700                 MOVE 3          TO WKS-LONG-PATRON
091800                 PERFORM 260-BUSCAR-SUBCADENA
091900        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
092000                 END-IF
092100                 MOVE "B.TECH"   TO WKS-PATRON-BUSCAR
092200                 MOVE 6          TO WKS-LONG-PATRON
092300                 PERFORM 260-BUSCAR-SUBCADENA
092400        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
092500                 END-IF
092600
092700                 IF WKS-SW-SUFIJO-ENCONTRADO = 1
092800                    MOVE "BACHELORS" TO WKS-EDUC-NIVEL-DETECTADO
092900                 ELSE
093000                    MOVE "ASSOCIATE" TO WKS-PATRON-BUSCAR
093100                    MOVE 9           TO WKS-LONG-PATRON
093200                    PERFORM 260-BUSCAR-SUBCADENA
093300                    IF SUBCADENA-ENCONTRADA
093400                     MOVE "ASSOCIATES" TO WKS-EDUC-NIVEL-DETECTADO
093500                    END-IF
093600                 END-IF
093700              END-IF
093800           END-IF.
093900       223-DETECTAR-NIVEL-E. EXIT.
094000
094100*BUSCA WKS-PATRON-BUSCAR COMO SUBCADENA LIBRE (SIN LIMITE DE
094200*PALABRA) DENTRO DEL TEXTO DEL CV
094300       260-BUSCAR-SUBCADENA SECTION.
094400           MOVE 0 TO WKS-SW-SUBCADENA-ENCONTRADA
094500           COMPUTE WKS-POS-FIN = 600 - WKS-LONG-PATRON + 1
094600           IF WKS-POS-FIN > 0
094700              PERFORM 261-PROBAR-SUBCADENA
094800                 VARYING WKS-POS FROM 1 BY 1
094900               UNTIL WKS-POS > WKS-POS-FIN OR SUBCADENA-ENCONTRADA
095000           END-IF.
095100       260-BUSCAR-SUBCADENA-E. EXIT.
095200
095300       261-PROBAR-SUBCADENA SECTION.
095400           IF CAND-RESUME-TEXT(WKS-POS:WKS-LONG-PATRON) =
095500              WKS-PATRON-BUSCAR(1:WKS-LONG-PATRON)
095600              MOVE 1 TO WKS-SW-SUBCADENA-ENCONTRADA
095700           END-IF.
095800       261-PROBAR-SUBCADENA-E. EXIT.
095900
096000******************************************************************
096100*             E X T R A C T O R   D E   E X P E R I E N C I A    *
096200******************************************************************
096300       230-EXTRAER-EXPERIENCIA SECTION.
096400           MOVE 0 TO WKS-ANIOS-EXPERIENCIA
096500           PERFORM 231-PROBAR-PATRON-ANIOS
096600              VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 598
096700           IF WKS-ANIOS-EXPERIENCIA = 0
096800              PERFORM 234-INFERIR-POR-RANGO-ANIOS
096900                 VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 589
097000           END-IF.
097100       230-EXTRAER-EXPERIENCIA-E. EXIT.
097200
097300*BUSCA UN GRUPO DE DIGITOS SEGUIDO DE YEARS/YEAR/YRS/YR
097400       231-PROBAR-PATRON-ANIOS SECTION.
097500           IF CAND-RESUME-TEXT(WKS-POS:1) IS NUMERIC
097600              IF WKS-POS = 1 OR
097700                 CAND-RESUME-TEXT(WKS-POS - 1:1) NOT NUMERIC
097800                 MOVE WKS-POS TO WKS-POS-INICIO-DIGITOS
097900                 MOVE 1       TO WKS-LONG-DIGITOS
098000                 IF CAND-RESUME-TEXT(WKS-POS + 1:1) IS NUMERIC
098100                    ADD 1 TO WKS-LONG-DIGITOS
098200                 END-IF
098300                 COMPUTE WKS-POS-FIN-DIGITOS =
098400                    WKS-POS-INICIO-DIGITOS + WKS-LONG-DIGITOS - 1
098500                 MOVE CAND-RESUME-TEXT(WKS-POS-INICIO-DIGITOS:
098600                      WKS-LONG-DIGITOS) TO WKS-VALOR-ANIOS-NUM
098700                 PERFORM 233-VERIFICAR-SUFIJO-ANIOS
098800                 IF WKS-SW-SUFIJO-ENCONTRADO = 1
098900                    IF WKS-VALOR-ANIOS-NUM > WKS-ANIOS-EXPERIENCIA
099000                 MOVE WKS-VALOR-ANIOS-NUM TO WKS-ANIOS-EXPERIENCIA
099100                    END-IF
099200                 END-IF
099300              END-IF
099400           END-IF.
099500       231-PROBAR-PATRON-ANIOS-E. EXIT.
099600
099700*VERIFICA SI DESPUES DEL GRUPO DE DIGITOS (CON UN ESPACIO
099800*OPCIONAL) VIENE YEARS/YEAR/YRS/YR
099900       233-VERIFICAR-SUFIJO-ANIOS SECTION.
100000           MOVE 0 TO WKS-SW-SUFIJO-ENCONTRADO
100100           COMPUTE WKS-POS-SUFIJO = WKS-POS-FIN-DIGITOS + 1
100200           IF CAND-RESUME-TEXT(WKS-POS-SUFIJO:1) = SPACE
100300              ADD 1 TO WKS-POS-SUFIJO
100400           END-IF
100500
100600           IF CAND-RESUME-TEXT(WKS-POS-SUFIJO:5) = "YEARS"
100700              MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
100800           ELSE
100900              IF CAND-RESUME-TEXT(WKS-POS-SUFIJO:4) = "YEAR"
101000                 MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
101100              ELSE
101200                 IF CAND-RESUME-TEXT(WKS-POS-SUFIJO:3) = "YRS"
101300                    MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
101400                 ELSE
101500                    IF CAND-RESUME-TEXT(WKS-POS-SUFIJO:2) = "YR"
101600                       MOVE 1 TO WKS-SW-SUFIJO-ENCONTRADO
101700                    END-IF
101800                 END-IF
101900              END-IF
102000           END-IF.
102100       233-VERIFICAR-SUFIJO-ANIOS-E. EXIT.
102200
102300*RESPALDO: YYYY-YYYY O YYYY-PRESENT, MAXIMA DURACION ENCONTRADA
102400       234-INFERIR-POR-RANGO-ANIOS SECTION.
102500           IF CAND-RESUME-TEXT(WKS-POS:4) IS NUMERIC AND
102600              CAND-RESUME-TEXT(WKS-POS + 4:1) = "-"
102700           MOVE CAND-RESUME-TEXT(WKS-POS:4) TO WKS-ANIO-INICIO-NUM
102800              IF CAND-RESUME-TEXT(WKS-POS + 5:4) IS NUMERIC
102900          MOVE CAND-RESUME-TEXT(WKS-POS + 5:4) TO WKS-ANIO-FIN-NUM
103000                 IF WKS-ANIO-FIN-NUM > WKS-ANIO-INICIO-NUM
103100                    COMPUTE WKS-RANGO-DURACION =
103200                       WKS-ANIO-FIN-NUM - WKS-ANIO-INICIO-NUM
103300                 IF WKS-RANGO-DURACION > WKS-ANIOS-EXPERIENCIA AND
103400                       WKS-RANGO-DURACION < 100
103500                  MOVE WKS-RANGO-DURACION TO WKS-ANIOS-EXPERIENCIA
103600                    END-IF
103700                 END-IF
103800              ELSE
103900                 IF CAND-RESUME-TEXT(WKS-POS + 5:7) = "PRESENT"
104000                    COMPUTE WKS-RANGO-DURACION =
104100                       WKS-ANIO-ACTUAL - WKS-ANIO-INICIO-NUM
104200                 IF WKS-RANGO-DURACION > WKS-ANIOS-EXPERIENCIA AND
104300                       WKS-RANGO-DURACION > 0 AND
104400                       WKS-RANGO-DURACION < 100
104500                  MOVE WKS-RANGO-DURACION TO WKS-ANIOS-EXPERIENCIA
104600                    END-IF
104700                 END-IF
104800              END-IF
104900           END-IF.
105000       234-INFERIR-POR-RANGO-ANIOS-E. EXIT.
105100
105200******************************************************************
105300*               E X T R A C T O R   D E   C O N T A C T O        *
105400******************************************************************
105500       240-EXTRAER-CONTACTO SECTION.
105600           PERFORM 241-BUSCAR-ARROBA
105700           PERFORM 242-BUSCAR-TELEFONO
105800           PERFORM 243-BUSCAR-LINKEDIN.
105900       240-EXTRAER-CONTACTO-E. EXIT.
106000
106100*CORREO PRESENTE SI HAY UN "@" Y UN "." EN EL MISMO TOKEN
106200       241-BUSCAR-ARROBA SECTION.
106300           MOVE 0 TO WKS-SW-EMAIL-PRESENTE
106400           PERFORM 241A-PROBAR-POSICION-ARROBA
106500              VARYING WKS-POS FROM 1 BY 1
106600              UNTIL WKS-POS > 600 OR WKS-SW-EMAIL-PRESENTE = 1.
106700       241-BUSCAR-ARROBA-E. EXIT.
106800
106900       241A-PROBAR-POSICION-ARROBA SECTION.
107000           IF CAND-RESUME-TEXT(WKS-POS:1) = "@"
107100              MOVE WKS-POS TO WKS-POS-SCAN
107200              PERFORM 241B-BUSCAR-PUNTO-EN-TOKEN
107300                 UNTIL WKS-POS-SCAN > 600          OR
107400                       WKS-SW-EMAIL-PRESENTE = 1    OR
107500                       CAND-RESUME-TEXT(WKS-POS-SCAN:1) = SPACE
107600           END-IF.
107700       241A-PROBAR-POSICION-ARROBA-E. EXIT.
107800
107900       241B-BUSCAR-PUNTO-EN-TOKEN SECTION.
108000           ADD 1 TO WKS-POS-SCAN
108100           IF WKS-POS-SCAN <= 600
108200              IF CAND-RESUME-TEXT(WKS-POS-SCAN:1) = "."
108300                 MOVE 1 TO WKS-SW-EMAIL-PRESENTE
108400              END-IF
108500           END-IF.
108600       241B-BUSCAR-PUNTO-EN-TOKEN-E. EXIT.
108700
108800*TELEFONO PRESENTE SI HAY 10 O MAS DIGITOS IGNORANDO SEPARADORES
108900       242-BUSCAR-TELEFONO SECTION.
109000           MOVE 0 TO WKS-SW-TELEFONO-PRESENTE
109100           PERFORM 242A-PROBAR-INICIO-TELEFONO
109200              VARYING WKS-POS FROM 1 BY 1
109300              UNTIL WKS-POS > 600 OR WKS-SW-TELEFONO-PRESENTE = 1.
109400       242-BUSCAR-TELEFONO-E. EXIT.
109500
109600       242A-PROBAR-INICIO-TELEFONO SECTION.
109700           IF CAND-RESUME-TEXT(WKS-POS:1) IS NUMERIC
109800              MOVE 0       TO WKS-CTR-DIGITOS-TEL
109900              MOVE WKS-POS TO WKS-POS-SCAN
110000              PERFORM 242B-AVANZAR-TELEFONO
110100                 UNTIL WKS-POS-SCAN > 600              OR
110200                       WKS-CTR-DIGITOS-TEL >= 10        OR
110300                 (CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT NUMERIC AND
110400                    CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT = "-" AND
110500                    CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT = "." AND
110600                  CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT = SPACE AND
110700                    CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT = "(" AND
110800                    CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT = ")" AND
110900                       CAND-RESUME-TEXT(WKS-POS-SCAN:1) NOT = "+")
111000              IF WKS-CTR-DIGITOS-TEL >= 10
111100                 MOVE 1 TO WKS-SW-TELEFONO-PRESENTE
111200              END-IF
111300           END-IF.
111400       242A-PROBAR-INICIO-TELEFONO-E. EXIT.
111500
111600       242B-AVANZAR-TELEFONO SECTION.
111700           IF CAND-RESUME-TEXT(WKS-POS-SCAN:1) IS NUMERIC
111800              ADD 1 TO WKS-CTR-DIGITOS-TEL
111900           END-IF
112000           ADD 1 TO WKS-POS-SCAN.
112100       242B-AVANZAR-TELEFONO-E. EXIT.
112200
112300*LINKEDIN PRESENTE SI APARECE LINKEDIN.COM/IN/ O .../PUB/
112400       243-BUSCAR-LINKEDIN SECTION.
112500           MOVE 0 TO WKS-SW-LINKEDIN-PRESENTE
112600           MOVE "LINKEDIN.COM/IN/"  TO WKS-PATRON-BUSCAR
112700           MOVE 16                 TO WKS-LONG-PATRON
112800           PERFORM 260-BUSCAR-SUBCADENA
112900        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-LINKEDIN-PRESENTE
113000           END-IF
113100           MOVE "LINKEDIN.COM/PUB/" TO WKS-PATRON-BUSCAR
113200           MOVE 17                  TO WKS-LONG-PATRON
113300           PERFORM 260-BUSCAR-SUBCADENA
113400        IF SUBCADENA-ENCONTRADA MOVE 1 TO WKS-SW-LINKEDIN-PRESENTE
113500           END-IF.
113600       243-BUSCAR-LINKEDIN-E. EXIT.
113700
113800******************************************************************
113900*     C A L I F I C A D O R   D E S T R E Z A S  ( P E S O .40 ) *
114000******************************************************************
114100       310-CALIFICAR-DESTREZAS SECTION.
114200           MOVE 0 TO WKS-CTR-REQ-PRESENTES WKS-CTR-NICE-PRESENTES
114300
114400           PERFORM 311-VALIDAR-UNA-REQUERIDA
114500              VARYING WKS-IDX-REQ FROM 1 BY 1
114600              UNTIL WKS-IDX-REQ > JR-REQ-SKILL-COUNT
114700           PERFORM 315-VALIDAR-UNA-DESEABLE
114800              VARYING WKS-IDX-REQ FROM 1 BY 1
114900              UNTIL WKS-IDX-REQ > JR-NICE-SKILL-COUNT
115000
115100           IF JR-REQ-SKILL-COUNT = 0 AND JR-NICE-SKILL-COUNT = 0
115200              MOVE .5 TO RES-SKILLS-SCORE
115300           ELSE
115400              IF JR-REQ-SKILL-COUNT > 0
115500                 COMPUTE WKS-PUNTAJE-REQ ROUNDED =
115600                    WKS-CTR-REQ-PRESENTES / JR-REQ-SKILL-COUNT
115700              ELSE
115800                 MOVE 0 TO WKS-PUNTAJE-REQ
115900              END-IF
116000              IF JR-NICE-SKILL-COUNT > 0
116100                 COMPUTE WKS-PUNTAJE-NICE ROUNDED =
116200                    WKS-CTR-NICE-PRESENTES / JR-NICE-SKILL-COUNT
116300              ELSE
116400                 MOVE 0 TO WKS-PUNTAJE-NICE
116500              END-IF
116600
116700             IF JR-REQ-SKILL-COUNT > 0 AND JR-NICE-SKILL-COUNT > 0
116800                 COMPUTE RES-SKILLS-SCORE ROUNDED =
116900                (0.8 * WKS-PUNTAJE-REQ) + (0.2 * WKS-PUNTAJE-NICE)
117000              ELSE
117100                 IF JR-REQ-SKILL-COUNT > 0
117200                    MOVE WKS-PUNTAJE-REQ  TO RES-SKILLS-SCORE
117300                 ELSE
117400                    MOVE WKS-PUNTAJE-NICE TO RES-SKILLS-SCORE
117500                 END-IF
117600              END-IF
117700           END-IF
117800
117900           IF RES-SKILLS-SCORE > 1
118000              MOVE 1 TO RES-SKILLS-SCORE
118100           END-IF.
118200       310-CALIFICAR-DESTREZAS-E. EXIT.
118300
118400       311-VALIDAR-UNA-REQUERIDA SECTION.
118500           MOVE JR-REQ-SKILL(WKS-IDX-REQ) TO WKS-SKILL-BUSCAR
118600           INSPECT WKS-SKILL-BUSCAR CONVERTING
118700              "abcdefghijklmnopqrstuvwxyz" TO
118800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
118900           MOVE 0 TO WKS-SW-SKILL-PRESENTE
119000           PERFORM 312-BUSCAR-DESTREZA-PRESENTE
119100           IF WKS-SW-SKILL-PRESENTE = 1
119200              ADD 1 TO WKS-CTR-REQ-PRESENTES
119300           END-IF.
119400       311-VALIDAR-UNA-REQUERIDA-E. EXIT.
119500
119600       315-VALIDAR-UNA-DESEABLE SECTION.
119700           MOVE JR-NICE-SKILL(WKS-IDX-REQ) TO WKS-SKILL-BUSCAR
119800           INSPECT WKS-SKILL-BUSCAR CONVERTING
119900              "abcdefghijklmnopqrstuvwxyz" TO
120000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
120100           MOVE 0 TO WKS-SW-SKILL-PRESENTE
120200           PERFORM 312-BUSCAR-DESTREZA-PRESENTE
120300           IF WKS-SW-SKILL-PRESENTE = 1
120400              ADD 1 TO WKS-CTR-NICE-PRESENTES
120500           END-IF.
120600       315-VALIDAR-UNA-DESEABLE-E. EXIT.
120700
120800*WKS-SKILL-BUSCAR ESTA PRESENTE SI COINCIDE CON UNA CASILLA DEL
120900*CATALOGO QUE TENGA SU BANDERA DE HALLAZGO ENCENDIDA
121000       312-BUSCAR-DESTREZA-PRESENTE SECTION.
121100           PERFORM 312A-COMPARAR-PROGRAMMING
121200            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 21
121300           PERFORM 312B-COMPARAR-FRAMEWORKS
121400            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 18
121500           PERFORM 312C-COMPARAR-TOOLS
121600            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 16
121700           PERFORM 312D-COMPARAR-DATABASES
121800            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 11
121900           PERFORM 312E-COMPARAR-CLOUD
122000            VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 11
122100           PERFORM 312F-COMPARAR-SOFTSKILLS
122200           VARYING WKS-IDX-CAT FROM 1 BY 1 UNTIL WKS-IDX-CAT > 12.
122300       312-BUSCAR-DESTREZA-PRESENTE-E. EXIT.
122400
122500       312A-COMPARAR-PROGRAMMING SECTION.
122600           IF PRG-SKILL(WKS-IDX-CAT) = WKS-SKILL-BUSCAR AND
122700              WKS-CAT-PROGRAMMING-HIT(WKS-IDX-CAT) = 1
122800              MOVE 1 TO WKS-SW-SKILL-PRESENTE
122900           END-IF.
123000       312A-COMPARAR-PROGRAMMING-E. EXIT.
123100
123200       312B-COMPARAR-FRAMEWORKS SECTION.
123300           IF FRM-SKILL(WKS-IDX-CAT) = WKS-SKILL-BUSCAR AND
123400              WKS-CAT-FRAMEWORKS-HIT(WKS-IDX-CAT) = 1
123500              MOVE 1 TO WKS-SW-SKILL-PRESENTE
123600           END-IF.
123700       312B-COMPARAR-FRAMEWORKS-E. EXIT.
123800
123900       312C-COMPARAR-TOOLS SECTION.
124000           IF TLS-SKILL(WKS-IDX-CAT) = WKS-SKILL-BUSCAR AND
124100              WKS-CAT-TOOLS-HIT(WKS-IDX-CAT) = 1
124200              MOVE 1 TO WKS-SW-SKILL-PRESENTE
124300           END-IF.
124400       312C-COMPARAR-TOOLS-E. EXIT.
124500
124600       312D-COMPARAR-DATABASES SECTION.
124700           IF DBS-SKILL(WKS-IDX-CAT) = WKS-SKILL-BUSCAR AND
124800              WKS-CAT-DATABASES-HIT(WKS-IDX-CAT) = 1
124900              MOVE 1 TO WKS-SW-SKILL-PRESENTE
125000           END-IF.
125100       312D-COMPARAR-DATABASES-E. EXIT.
125200
125300       312E-COMPARAR-CLOUD SECTION.
125400           IF CLD-SKILL(WKS-IDX-CAT) = WKS-SKILL-BUSCAR AND
125500              WKS-CAT-CLOUD-HIT(WKS-IDX-CAT) = 1
125600              MOVE 1 TO WKS-SW-SKILL-PRESENTE
125700           END-IF.
125800       312E-COMPARAR-CLOUD-E. EXIT.
125900
126000       312F-COMPARAR-SOFTSKILLS SECTION.
126100           IF SFT-SKILL(WKS-IDX-CAT) = WKS-SKILL-BUSCAR AND
126200              WKS-CAT-SOFTSKILLS-HIT(WKS-IDX-CAT) = 1
126300              MOVE 1 TO WKS-SW-SKILL-PRESENTE
126400           END-IF.
126500       312F-COMPARAR-SOFTSKILLS-E. EXIT.
126600
126700******************************************************************
126800*   C A L I F I C A D O R   E X P E R I E N C I A ( P E S O .25 )*
126900******************************************************************
127000       320-CALIFICAR-EXPERIENCIA SECTION.
127100           IF JR-MIN-EXPERIENCE = 0 AND
127200              JR-PREF-EXPERIENCE NOT > JR-MIN-EXPERIENCE
127300              MOVE .5 TO RES-EXPER-SCORE
127400           ELSE
127500              IF WKS-ANIOS-EXPERIENCIA >= JR-MIN-EXPERIENCE
127600                 IF JR-PREF-EXPERIENCE > JR-MIN-EXPERIENCE AND
127700                    WKS-ANIOS-EXPERIENCIA >= JR-PREF-EXPERIENCE
127800                    MOVE 1 TO RES-EXPER-SCORE
127900                 ELSE
128000                    IF WKS-ANIOS-EXPERIENCIA > JR-MIN-EXPERIENCE
128100                       COMPUTE WKS-BONIF ROUNDED =
128200                       (WKS-ANIOS-EXPERIENCIA - JR-MIN-EXPERIENCE)
128300* 0.05
128400                       IF WKS-BONIF > 0.3
128500                          MOVE 0.3 TO WKS-BONIF
128600                       END-IF
128700                 COMPUTE RES-EXPER-SCORE ROUNDED = 0.7 + WKS-BONIF
128800                       IF RES-EXPER-SCORE > 1
128900                          MOVE 1 TO RES-EXPER-SCORE
129000                       END-IF
129100                    ELSE
129200                       MOVE 0.7 TO RES-EXPER-SCORE
129300                    END-IF
129400                 END-IF
129500              ELSE
129600                 IF JR-MIN-EXPERIENCE > 0
129700                    COMPUTE RES-EXPER-SCORE ROUNDED =
129800                 (WKS-ANIOS-EXPERIENCIA / JR-MIN-EXPERIENCE) * 0.6
129900                 ELSE
130000                    MOVE 0 TO RES-EXPER-SCORE
130100                 END-IF
130200              END-IF
130300           END-IF.
130400       320-CALIFICAR-EXPERIENCIA-E. EXIT.
130500
130600******************************************************************
130700*     C A L I F I C A D O R   E D U C A C I O N ( P E S O .20 )  *
130800******************************************************************
130900       330-CALIFICAR-EDUCACION SECTION.
131000           IF WKS-SW-TIENE-TITULO = 0
131100              IF JR-REQ-EDUCATION NOT = "NONE" AND
131200                 JR-REQ-EDUCATION NOT = SPACES
131300                 MOVE 0.2 TO RES-EDUC-SCORE
131400              ELSE
131500                 MOVE 0.6 TO RES-EDUC-SCORE
131600              END-IF
131700           ELSE
131800              IF WKS-EDUC-NIVEL-DETECTADO = "NONE" OR
131900                 WKS-EDUC-NIVEL-DETECTADO = SPACES
132000                 MOVE 0.5 TO RES-EDUC-SCORE
132100              ELSE
132200                 MOVE WKS-EDUC-NIVEL-DETECTADO TO WKS-NIVEL-TEXTO
132300                 PERFORM 341-OBTENER-RANGO-EDUCACION
132400                 MOVE WKS-RANGO-RESULT TO WKS-RANGO-CANDIDATO
132500
132600                 MOVE JR-REQ-EDUCATION TO WKS-NIVEL-TEXTO
132700                 PERFORM 341-OBTENER-RANGO-EDUCACION
132800                 MOVE WKS-RANGO-RESULT TO WKS-RANGO-REQUERIDO
132900
133000                 MOVE JR-PREF-EDUCATION TO WKS-NIVEL-TEXTO
133100                 PERFORM 341-OBTENER-RANGO-EDUCACION
133200                 MOVE WKS-RANGO-RESULT TO WKS-RANGO-PREFERIDO
133300                 IF JR-PREF-EDUCATION = JR-REQ-EDUCATION OR
133400                    JR-PREF-EDUCATION = "NONE"           OR
133500                    JR-PREF-EDUCATION = SPACES
133600                    MOVE 0 TO WKS-RANGO-PREFERIDO
133700                 END-IF
133800
133900            IF WKS-RANGO-REQUERIDO = 0 AND WKS-RANGO-PREFERIDO = 0
134000                    COMPUTE RES-EDUC-SCORE ROUNDED =
134100                       WKS-RANGO-CANDIDATO / 4
134200                    IF RES-EDUC-SCORE > 1
134300                       MOVE 1 TO RES-EDUC-SCORE
134400                    END-IF
134500                 ELSE
134600                    IF WKS-RANGO-CANDIDATO >= WKS-RANGO-REQUERIDO
134700                       IF WKS-RANGO-PREFERIDO > 0 AND
134800                        WKS-RANGO-CANDIDATO >= WKS-RANGO-PREFERIDO
134900                          MOVE 1 TO RES-EDUC-SCORE
135000                       ELSE
135100                      IF WKS-RANGO-CANDIDATO > WKS-RANGO-REQUERIDO
135200                             COMPUTE WKS-BONIF ROUNDED =
135300                                (WKS-RANGO-CANDIDATO -
135400                                 WKS-RANGO-REQUERIDO) * 0.15
135500                             IF WKS-BONIF > 0.3
135600                                MOVE 0.3 TO WKS-BONIF
135700                             END-IF
135800                             COMPUTE RES-EDUC-SCORE ROUNDED =
135900                                0.7 + WKS-BONIF
136000                             IF RES-EDUC-SCORE > 1
136100                                MOVE 1 TO RES-EDUC-SCORE
136200                             END-IF
136300                          ELSE
136400                             MOVE 0.7 TO RES-EDUC-SCORE
136500                          END-IF
136600                       END-IF
136700                    ELSE
136800                       IF WKS-RANGO-REQUERIDO > 0
136900                     MOVE WKS-RANGO-REQUERIDO TO WKS-RANGO-DIVISOR
137000                       ELSE
137100                          MOVE 1 TO WKS-RANGO-DIVISOR
137200                       END-IF
137300                       COMPUTE RES-EDUC-SCORE ROUNDED =
137400                   (WKS-RANGO-CANDIDATO / WKS-RANGO-DIVISOR) * 0.6
137500                    END-IF
137600                 END-IF
137700              END-IF
137800           END-IF.
137900       330-CALIFICAR-EDUCACION-E. EXIT.
138000
138100*CONVIERTE UN NIVEL DE TEXTO EN SU RANGO NUMERICO DE JERARQUIA
138200       341-OBTENER-RANGO-EDUCACION SECTION.
138300           EVALUATE WKS-NIVEL-TEXTO
138400              WHEN "ASSOCIATES" MOVE 1 TO WKS-RANGO-RESULT
138500              WHEN "BACHELORS"  MOVE 2 TO WKS-RANGO-RESULT
138600              WHEN "MASTERS"    MOVE 3 TO WKS-RANGO-RESULT
138700              WHEN "PHD"        MOVE 4 TO WKS-RANGO-RESULT
138800              WHEN OTHER        MOVE 0 TO WKS-RANGO-RESULT
138900           END-EVALUATE.
139000       341-OBTENER-RANGO-EDUCACION-E. EXIT.
139100
139200******************************************************************
139300*     C A L I F I C A D O R   C A L I D A D   ( P E S O .15 )    *
139400******************************************************************
139500       340-CALIFICAR-CALIDAD SECTION.
139600           IF CAND-TEXT-LENGTH < 100 OR CAND-WORD-COUNT < 20
139700              MOVE 0.1 TO RES-QUALITY-SCORE
139800           ELSE
139900              MOVE 0 TO WKS-PUNTAJE-CALIDAD
140000              IF WKS-SW-EMAIL-PRESENTE = 1
140100                 ADD 0.25 TO WKS-PUNTAJE-CALIDAD
140200              END-IF
140300              IF WKS-SW-TELEFONO-PRESENTE = 1
140400                 ADD 0.15 TO WKS-PUNTAJE-CALIDAD
140500              END-IF
140600              IF WKS-SW-LINKEDIN-PRESENTE = 1
140700                 ADD 0.10 TO WKS-PUNTAJE-CALIDAD
140800              END-IF
140900              IF WKS-SKILLS-FOUND-TOTAL > 0
141000                 ADD 0.15 TO WKS-PUNTAJE-CALIDAD
141100              END-IF
141200              IF WKS-CATEGORIAS-CON-HITS > 2
141300                 ADD 0.10 TO WKS-PUNTAJE-CALIDAD
141400              END-IF
141500              IF WKS-ANIOS-EXPERIENCIA > 0
141600                 ADD 0.15 TO WKS-PUNTAJE-CALIDAD
141700                 ADD 0.10 TO WKS-PUNTAJE-CALIDAD
141800              END-IF
141900              IF WKS-PUNTAJE-CALIDAD > 1
142000                 MOVE 1 TO WKS-PUNTAJE-CALIDAD
142100              END-IF
142200              MOVE WKS-PUNTAJE-CALIDAD TO RES-QUALITY-SCORE
142300           END-IF.
142400       340-CALIFICAR-CALIDAD-E. EXIT.
142500
142600******************************************************************
142700* C A L I F I C A C I O N   G L O B A L  /  R E C O M E N D A C I*
142800******************************************************************
142900       350-CALIFICAR-GLOBAL SECTION.
143000           COMPUTE RES-OVERALL-SCORE ROUNDED =
143100            (0.40 * RES-SKILLS-SCORE) + (0.25 * RES-EXPER-SCORE) +
143200              (0.20 * RES-EDUC-SCORE) + (0.15 * RES-QUALITY-SCORE)
143300           COMPUTE RES-SCORE-PCT ROUNDED = RES-OVERALL-SCORE * 100
143400           PERFORM 355-DICCIONARIO-RECOMENDACION
143500           PERFORM 358-DICCIONARIO-RETROALIMENTACION.
143600       350-CALIFICAR-GLOBAL-E. EXIT.
143700
143800       355-DICCIONARIO-RECOMENDACION SECTION.
143900           EVALUATE TRUE
144000              WHEN RES-OVERALL-SCORE >= 0.80
144100                 MOVE "S" TO RES-RECOMMEND
144200              WHEN RES-OVERALL-SCORE >= 0.60
144300                 MOVE "G" TO RES-RECOMMEND
144400              WHEN RES-OVERALL-SCORE >= 0.40
144500                 MOVE "M" TO RES-RECOMMEND
144600              WHEN OTHER
144700                 MOVE "W" TO RES-RECOMMEND
144800           END-EVALUATE.
144900       355-DICCIONARIO-RECOMENDACION-E. EXIT.
145000
145100       358-DICCIONARIO-RETROALIMENTACION SECTION.
145200           EVALUATE TRUE
145300             WHEN RES-SKILLS-SCORE < 0.5 MOVE "L" TO RES-FB-SKILLS
145400             WHEN RES-SKILLS-SCORE < 0.8 MOVE "M" TO RES-FB-SKILLS
145500              WHEN OTHER                 MOVE "H" TO RES-FB-SKILLS
145600           END-EVALUATE
145700           EVALUATE TRUE
145800              WHEN RES-EXPER-SCORE < 0.5  MOVE "L" TO RES-FB-EXPER
145900              WHEN RES-EXPER-SCORE < 0.8  MOVE "M" TO RES-FB-EXPER
146000              WHEN OTHER                 MOVE "H" TO RES-FB-EXPER
146100           END-EVALUATE
146200           EVALUATE TRUE
146300              WHEN RES-EDUC-SCORE < 0.5  MOVE "L" TO RES-FB-EDUC
146400              WHEN OTHER                MOVE "H" TO RES-FB-EDUC
146500           END-EVALUATE
146600           EVALUATE TRUE
146700           WHEN RES-QUALITY-SCORE < 0.5 MOVE "L" TO RES-FB-QUALITY
146800           WHEN RES-QUALITY-SCORE < 0.8 MOVE "M" TO RES-FB-QUALITY
146900              WHEN OTHER                MOVE "H" TO RES-FB-QUALITY
147000           END-EVALUATE.
147100       358-DICCIONARIO-RETROALIMENTACION-E. EXIT.
147200
147300*UN CV DEMASIADO CORTO NO SE CALIFICA: TODO EN CEROS, COD "U"
147400       360-MARCAR-NO-EVALUABLE SECTION.
147500           MOVE 0      TO RES-SKILLS-SCORE RES-EXPER-SCORE
147600                          RES-EDUC-SCORE    RES-QUALITY-SCORE
147700                          RES-OVERALL-SCORE RES-SCORE-PCT
147800                          RES-SKILLS-FOUND  RES-TOTAL-YEARS
147900           MOVE "NONE" TO RES-EDUC-LEVEL
148000           MOVE "U"    TO RES-RECOMMEND
148100           MOVE SPACE  TO RES-FB-SKILLS RES-FB-EXPER RES-FB-EDUC
148200                          RES-FB-QUALITY
148300           ADD 1 TO WKS-CONTADOR-NO-EVALUABLES.
148400       360-MARCAR-NO-EVALUABLE-E. EXIT.
148500
148600******************************************************************
148700*               E S C R I T U R A   D E   S A L I D A S          *
148800******************************************************************
148900       400-ESCRIBIR-RESULTADO SECTION.
149000           WRITE REG-RESULTS.
149100       400-ESCRIBIR-RESULTADO-E. EXIT.
149200
149300       410-ESCRIBIR-DETALLE-RPT SECTION.
149400           MOVE SPACES              TO WKS-DET-1
149500           MOVE RES-ID              TO DET-ID
149600           MOVE RES-NAME            TO DET-NOMBRE
149700           MOVE RES-SKILLS-SCORE    TO DET-DESTREZAS
149800           MOVE RES-EXPER-SCORE     TO DET-EXPERIENCIA
149900           MOVE RES-EDUC-SCORE      TO DET-EDUCACION
150000           MOVE RES-QUALITY-SCORE   TO DET-CALIDAD
150100           MOVE RES-SCORE-PCT       TO DET-GLOBAL-PCT
150200           MOVE RES-TOTAL-YEARS     TO DET-ANIOS
150300           MOVE RES-EDUC-LEVEL      TO DET-NIVEL-EDUC
150400           MOVE RES-SKILLS-FOUND    TO DET-SKILLS
150500           EVALUATE RES-RECOMMEND
150600              WHEN "S" MOVE "STRONG   "   TO DET-RECOMENDACION
150700              WHEN "G" MOVE "GOOD     "   TO DET-RECOMENDACION
150800              WHEN "M" MOVE "MODERATE "   TO DET-RECOMENDACION
150900              WHEN "W" MOVE "WEAK     "   TO DET-RECOMENDACION
151000              WHEN "U" MOVE "UNABLE   "   TO DET-RECOMENDACION
151100           END-EVALUATE
151200           WRITE LIN-REPORTE FROM WKS-DET-1
151300                 AFTER ADVANCING 1 LINE.
151400       410-ESCRIBIR-DETALLE-RPT-E. EXIT.
151500
151600*BLOQUE DE TOTALES AL FINAL DEL REPORTE
151700       900-IMPRIMIR-TOTALES SECTION.
151800           MOVE WKS-CONTADOR-LEIDOS        TO TOT-LEIDOS
151900          WRITE LIN-REPORTE FROM WKS-TOT-1 AFTER ADVANCING 2 LINES
152000           MOVE WKS-CONTADOR-EVALUADOS     TO TOT-EVALUADOS
152100           WRITE LIN-REPORTE FROM WKS-TOT-2 AFTER ADVANCING 1 LINE
152200           MOVE WKS-CONTADOR-NO-EVALUABLES TO TOT-NOEVALUABLES
152300           WRITE LIN-REPORTE FROM WKS-TOT-3 AFTER ADVANCING 1 LINE
152400           MOVE WKS-CTR-STRONG             TO TOT-STRONG
152500           WRITE LIN-REPORTE FROM WKS-TOT-4 AFTER ADVANCING 1 LINE
152600           MOVE WKS-CTR-GOOD               TO TOT-GOOD
152700           WRITE LIN-REPORTE FROM WKS-TOT-5 AFTER ADVANCING 1 LINE
152800           MOVE WKS-CTR-MODERATE           TO TOT-MODERATE
152900           WRITE LIN-REPORTE FROM WKS-TOT-6 AFTER ADVANCING 1 LINE
153000           MOVE WKS-CTR-WEAK               TO TOT-WEAK
153100           WRITE LIN-REPORTE FROM WKS-TOT-7 AFTER ADVANCING 1 LINE
153200
153300           IF WKS-CONTADOR-EVALUADOS > 0
153400              COMPUTE WKS-PROMEDIO-PORCENTAJE ROUNDED =
153500                 WKS-SUMA-PORCENTAJES / WKS-CONTADOR-EVALUADOS
153600           ELSE
153700              MOVE 0 TO WKS-PROMEDIO-PORCENTAJE
153800           END-IF
153900           MOVE WKS-PROMEDIO-PORCENTAJE     TO TOT-PROMEDIO
154000          WRITE LIN-REPORTE FROM WKS-TOT-8 AFTER ADVANCING 1 LINE.
154100       900-IMPRIMIR-TOTALES-E. EXIT.
154200
154300*CIERRE DE ARCHIVOS
154400       990-CERRAR-ARCHIVOS SECTION.
154500           CLOSE JOBREQS, CANDIDTS, RESULTS, RPTFILE.
154600       990-CERRAR-ARCHIVOS-E. EXIT.
154700
154800
154900
155000
