000100******************************************************************
000200*        RHRSLT  --  REGISTRO DE RESULTADO DE CRIBADO            *
000300*-----------------------------------------------------------------
000400*   APLICACION  : RECURSOS HUMANOS - CRIBADO DE CURRICULUMS      *
000500*   ARCHIVO     : RESULTS   (UN REGISTRO POR CANDIDATO EVALUADO) *
000600*   LRECL       : 090  (SUMA REAL DE CAMPOS DEL DISENO FUNCIONAL;*
000700*                 EL DISENO ORIGINAL ANOTA 073, VER BITACORA)    *
000800*-----------------------------------------------------------------
000900*   HISTORIA DE CAMBIOS                                          *
001000*   14/01/2026  EDR  TCK-40871  CREACION DEL COPY PARA LA CORRIDA*
001100*                               DE CRIBADO BATCH DE CV.          *
001200*   22/01/2026  EDR  TCK-40871  SE RECALCULA LRECL A 082 POSICIO-*
001300*                               NES, LA SUMA DE CAMPOS DEL DISENO*
001400*                               NO CUADRABA CON LAS 073 ANOTADAS.*
001500*   23/01/2026  EDR  TCK-40871  SE AGREGA FILLER DE RESERVA; SE  *
001600*                               AMPLIA LRECL A 090.              *
001700******************************************************************
001800  01  REG-RESULTS.
001900      05  RES-ID                   PIC X(08)    VALUE SPACES.
002000      05  RES-NAME                 PIC X(25)    VALUE SPACES.
002100      05  RES-SKILLS-SCORE         PIC 9V9(04)  VALUE ZEROS.
002200      05  RES-EXPER-SCORE          PIC 9V9(04)  VALUE ZEROS.
002300      05  RES-EDUC-SCORE           PIC 9V9(04)  VALUE ZEROS.
002400      05  RES-QUALITY-SCORE        PIC 9V9(04)  VALUE ZEROS.
002500      05  RES-OVERALL-SCORE        PIC 9V9(04)  VALUE ZEROS.
002600      05  RES-SCORE-PCT            PIC 9(03)V9  VALUE ZEROS.
002700      05  RES-TOTAL-YEARS          PIC 9(02)    VALUE ZEROS.
002800      05  RES-EDUC-LEVEL           PIC X(10)    VALUE SPACES.
002900      05  RES-SKILLS-FOUND         PIC 9(03)    VALUE ZEROS.
003000      05  RES-RECOMMEND            PIC X(01)    VALUE SPACE.
003100      05  RES-FB-SKILLS            PIC X(01)    VALUE SPACE.
003200      05  RES-FB-EXPER             PIC X(01)    VALUE SPACE.
003300      05  RES-FB-EDUC              PIC X(01)    VALUE SPACE.
003400      05  RES-FB-QUALITY           PIC X(01)    VALUE SPACE.
003500*        RELLENO RESERVADO PARA CAMPOS FUTUROS
003600      05  FILLER                   PIC X(08)    VALUE SPACES.
