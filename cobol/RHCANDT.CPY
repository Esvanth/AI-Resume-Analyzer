000100******************************************************************
000200*        RHCANDT  --  REGISTRO DE CANDIDATO (HOJA DE VIDA)       *
000300*-----------------------------------------------------------------
000400*   APLICACION  : RECURSOS HUMANOS - CRIBADO DE CURRICULUMS      *
000500*   ARCHIVO     : CANDIDTS  (UN REGISTRO POR CANDIDATO, EN       *
000600*                 ORDEN DE LLEGADA)
000700*   LRECL       : 661
000800*-----------------------------------------------------------------
000900*   HISTORIA DE CAMBIOS                                          *
001000*   14/01/2026  EDR  TCK-40871  CREACION DEL COPY PARA LA CORRIDA*
001100*                               DE CRIBADO BATCH DE CV.          *
001200*   23/01/2026  EDR  TCK-41005  SE REVISA RELLENO AGREGADO EL    *
001300*                               22/01 Y SE RETIRA: LA SUMA DE    *
001400*                               CAMPOS YA CUADRA EN 661, NO HABIA*
001500*                               DISCREPANCIA QUE RESOLVER AQUI.  *
001600******************************************************************
001700  01  REG-CANDIDTS.
001800      05  CAND-ID                 PIC X(08)  VALUE SPACES.
001900      05  CAND-NAME                PIC X(25)  VALUE SPACES.
002000      05  CAND-FILE-NAME           PIC X(20)  VALUE SPACES.
002100*        TEXTO DEL CV YA DEPURADO, SIN ACENTOS NI SALTOS,
002200*        PREPARADO PARA BUSQUEDA INDISTINTA DE MAYUSCULAS
002300      05  CAND-RESUME-TEXT         PIC X(600) VALUE SPACES.
002400      05  CAND-TEXT-LENGTH         PIC 9(04)  VALUE ZEROS.
002500      05  CAND-WORD-COUNT          PIC 9(04)  VALUE ZEROS.
