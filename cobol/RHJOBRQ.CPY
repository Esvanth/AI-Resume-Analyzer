000100******************************************************************
000200*        RHJOBRQ  --  REGISTRO PARAMETROS DE LA VACANTE          *
000300*-----------------------------------------------------------------
000400*   APLICACION  : RECURSOS HUMANOS - CRIBADO DE CURRICULUMS      *
000500*   ARCHIVO     : JOBREQS   (1 REGISTRO UNICO POR CORRIDA)       *
000600*   LRECL       : 504                                            *
000700*-----------------------------------------------------------------
000800*   HISTORIA DE CAMBIOS                                          *
000900*   14/01/2026  EDR  TCK-40871  CREACION DEL COPY PARA LA CORRIDA*
001000*                               DE CRIBADO BATCH DE CV.          *
001100******************************************************************
001200  01  REG-JOBREQS.
001300*        CATALOGO DE DESTREZAS OBLIGATORIAS (10 CASILLAS)
001400      05  JR-REQUIRED-SKILLS.
001500          10  JR-REQ-SKILL        PIC X(20)  OCCURS 10 TIMES.
001600      05  JR-REQ-SKILL-COUNT      PIC 9(02)  VALUE ZEROS.
001700*        CATALOGO DE DESTREZAS DESEABLES   (10 CASILLAS)
001800      05  JR-NICE-SKILLS.
001900          10  JR-NICE-SKILL       PIC X(20)  OCCURS 10 TIMES.
002000      05  JR-NICE-SKILL-COUNT     PIC 9(02)  VALUE ZEROS.
002100*        EXPERIENCIA EN ANIOS
002200      05  JR-MIN-EXPERIENCE       PIC 9(02)  VALUE ZEROS.
002300      05  JR-PREF-EXPERIENCE      PIC 9(02)  VALUE ZEROS.
002400*        NIVEL ACADEMICO: NONE/ASSOCIATES/BACHELORS/MASTERS/PHD
002500      05  JR-REQ-EDUCATION        PIC X(10)  VALUE SPACES.
002600      05  JR-PREF-EDUCATION       PIC X(10)  VALUE SPACES.
002700*        DATOS DESCRIPTIVOS PARA EL ENCABEZADO DEL REPORTE
002800      05  JR-JOB-TITLE            PIC X(30)  VALUE SPACES.
002900      05  JR-COMPANY-NAME         PIC X(30)  VALUE SPACES.
003000*        RELLENO HASTA LRECL 504 (RESERVADO PARA CAMPOS FUTUROS)
003100      05  FILLER                  PIC X(16)  VALUE SPACES.
